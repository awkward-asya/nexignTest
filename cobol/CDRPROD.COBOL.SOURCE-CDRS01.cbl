       IDENTIFICATION DIVISION.                                         00000100
       PROGRAM-ID. CDRS01.                                              00000200
       AUTHOR. J FEATHERSTONE.                                          00000300
       INSTALLATION. CDRPROD OPERATIONS SYSTEMS GROUP.                  00000400
       DATE-WRITTEN. 06/30/03.                                          00000500
       DATE-COMPILED. 06/30/03.                                         00000600
       SECURITY. NON-CONFIDENTIAL.                                      00000700
      *                                                                 00000800
      ***************************************************************** 00000900
      *                 CALL-USAGE BATCH SUITE (CDRPROD)              * 00001000
      *                  OPERATIONS SYSTEMS GROUP                     * 00001100
      *                                                               * 00001200
      * PROGRAM :   CDRS01                                            * 00001300
      *                                                               * 00001400
      * FUNCTION:   PROGRAM CDRS01 IS A CALLED SUBROUTINE THAT WILL   * 00001500
      *             VALIDATE THE MSISDN AND MONTH PARAMETERS PASSED   * 00001600
      *             ON THE CDRB02 REPORT REQUEST.  A VALID MSISDN IS  * 00001700
      *             11 CHARACTERS, BEGINS WITH '79' AND IS ALL        * 00001800
      *             NUMERIC.  A VALID MONTH IS 01 THRU 12.  BOTH      * 00001900
      *             ARE OPTIONAL ON THE REQUEST -- SPACES/ZEROES      * 00002000
      *             MEAN "NOT SUPPLIED" AND ARE ALWAYS VALID.         * 00002100
      *                                                               * 00002200
      * FILES   :   NONE                                              * 00002300
      *                                                               * 00002400
      * CALLS   :   NONE                                              * 00002500
      *                                                               * 00002600
      ***************************************************************** 00002700
      *             PROGRAM CHANGE LOG                                * 00002800
      *             -------------------                               * 00002900
      *                                                               * 00003000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00003100
      *  --------   --------------------  --------------------------  * 00003200
      *  06/30/03   J FEATHERSTONE         INITIAL VERSION, TKT# CDR- * 00003300
      *                                   0472.                       * 00003400
      *  04/11/07   J FEATHERSTONE         TKT# CDR-0616 -- AN UNSUP- * 00003500
      *                                   PLIED (SPACE/ZERO) MSISDN   * 00003600
      *                                   OR MONTH NO LONGER FAILS    * 00003700
      *                                   VALIDATION.                 * 00003800
      *  08/14/09   P DUBOIS              TKT# CDR-0701 -- RETURN     * 00003900
      *                                   CODE NOW BUILT IN A BINARY  * 00004000
      *                                   WORK FIELD AND MOVED TO     * 00004100
      *                                   LINKAGE AT THE END, NOT SET * 00004200
      *                                   DIRECTLY.                   * 00004300
      *                                                               * 00004400
      ***************************************************************** 00004500
           EJECT                                                        00004600
       ENVIRONMENT DIVISION.                                            00004700
       CONFIGURATION SECTION.                                           00004800
       SPECIAL-NAMES.                                                   00004900
           CLASS DIGITS-ONLY IS '0' THRU '9'.                           00005000
       DATA DIVISION.                                                   00005100
           EJECT                                                        00005200
       WORKING-STORAGE SECTION.                                         00005300
                                                                        00005400
      ***************************************************************** 00005500
      *    MISCELLANEOUS WORK FIELDS                                  * 00005600
      ***************************************************************** 00005700
                                                                        00005800
       01  WS-MISCELLANEOUS-FIELDS.                                     00005900
           05  WS-CAND-MSISDN          PIC X(11) VALUE SPACES.          00006000
           05  WS-CAND-MSISDN-R        REDEFINES WS-CAND-MSISDN.        00006100
               10  WS-CAND-PREFIX      PIC X(02).                       00006200
               10  WS-CAND-SUFFIX      PIC X(09).                       00006300
           05  WS-CAND-SUFFIX-NUM      REDEFINES WS-CAND-SUFFIX         00006400
                                       PIC 9(09).                       00006500
           05  WS-CAND-MONTH           PIC 9(02) VALUE ZEROES.          00006600
           05  WS-CAND-MONTH-A         REDEFINES WS-CAND-MONTH          00006700
                                       PIC X(02).                       00006800
                                                                        00006900
       77  WS-STATUS-CODE              PIC S9(4) COMP VALUE +0.         00007000
                                                                        00007100
      ***************************************************************** 00007200
      *    GENERAL ERROR PROCESSING WORK AREAS                        * 00007300
      ***************************************************************** 00007400
                                                                        00007500
           COPY CDRERRWS.                                               00007600
                                                                        00007700
           EJECT                                                        00007800
      ***************************************************************** 00007900
      *    L I N K A G E     S E C T I O N                            * 00008000
      ***************************************************************** 00008100
                                                                        00008200
       LINKAGE SECTION.                                                 00008300
                                                                        00008400
       01  LS-CDRS01-MSISDN            PIC X(11).                       00008500
       01  LS-CDRS01-MONTH             PIC 9(02).                       00008600
       01  LS-CDRS01-STATUS            PIC X(04).                       00008700
       01  LS-CDRS01-STATUS-NUM        REDEFINES LS-CDRS01-STATUS       00008800
                                       PIC 9(04).                       00008900
                                                                        00009000
           EJECT                                                        00009100
      ***************************************************************** 00009200
      *    P R O C E D U R E    D I V I S I O N                       * 00009300
      ***************************************************************** 00009400
                                                                        00009500
       PROCEDURE DIVISION USING LS-CDRS01-MSISDN                        00009600
                                 LS-CDRS01-MONTH                        00009700
                                 LS-CDRS01-STATUS.                      00009800
                                                                        00009900
      ***************************************************************** 00010000
      *                                                               * 00010100
      *    PARAGRAPH:  P00000-MAINLINE                                * 00010200
      *                                                               * 00010300
      *    FUNCTION :  SUBROUTINE ENTRY -- VALIDATE MSISDN THEN       * 00010400
      *      MONTH.  LS-CDRS01-STATUS RETURNS 0000 WHEN BOTH ARE      * 00010500
      *      ACCEPTABLE, OTHERWISE ONE OF THE CODES BELOW.            * 00010600
      *                                                               * 00010700
      *        0000  BOTH FIELDS ACCEPTABLE (OR NOT SUPPLIED)         * 00010800
      *        0001  MSISDN SUPPLIED BUT NOT VALID                    * 00010900
      *        0002  MONTH SUPPLIED BUT NOT VALID                     * 00011000
      *                                                               * 00011100
      *    CALLED BY:  CDRB02                                         * 00011200
      *                                                               * 00011300
      ***************************************************************** 00011400
                                                                        00011500
       P00000-MAINLINE.                                                 00011600
                                                                        00011700
           MOVE ZERO                  TO WS-STATUS-CODE.                00011800
                                                                        00011900
           PERFORM P01000-CHECK-MSISDN THRU P01000-EXIT.                00012000
                                                                        00012100
           IF WS-STATUS-CODE = ZERO                                     00012200
               PERFORM P02000-CHECK-MONTH THRU P02000-EXIT              00012300
           END-IF.                                                      00012400
                                                                        00012500
           MOVE WS-STATUS-CODE        TO LS-CDRS01-STATUS-NUM.          00012600
           GOBACK.                                                      00012700
                                                                        00012800
       P00000-EXIT.                                                     00012900
           EXIT.                                                        00013000
           EJECT                                                        00013100
      ***************************************************************** 00013200
      *                                                               * 00013300
      *    PARAGRAPH:  P01000-CHECK-MSISDN                            * 00013400
      *                                                               * 00013500
      *    FUNCTION :  SPACES MEAN "NOT SUPPLIED" AND ARE ALWAYS      * 00013600
      *      VALID.  OTHERWISE THE VALUE MUST BEGIN WITH '79' AND     * 00013700
      *      THE REMAINING 9 CHARACTERS MUST BE ALL NUMERIC.          * 00013800
      *                                                               * 00013900
      *    CALLED BY:  P00000-MAINLINE                                * 00014000
      *                                                               * 00014100
      ***************************************************************** 00014200
                                                                        00014300
       P01000-CHECK-MSISDN.                                             00014400
                                                                        00014500
           IF LS-CDRS01-MSISDN = SPACES                                 00014600
               GO TO P01000-EXIT                                        00014700
           END-IF.                                                      00014800
                                                                        00014900
           MOVE LS-CDRS01-MSISDN       TO WS-CAND-MSISDN.               00015000
                                                                        00015100
           IF WS-CAND-PREFIX NOT = '79'                                 00015200
               MOVE 1                  TO WS-STATUS-CODE                00015300
               GO TO P01000-EXIT                                        00015400
           END-IF.                                                      00015500
                                                                        00015600
           IF WS-CAND-SUFFIX IS NOT DIGITS-ONLY                         00015700
               MOVE 1                  TO WS-STATUS-CODE                00015800
           END-IF.                                                      00015900
                                                                        00016000
       P01000-EXIT.                                                     00016100
           EXIT.                                                        00016200
           EJECT                                                        00016300
      ***************************************************************** 00016400
      *                                                               * 00016500
      *    PARAGRAPH:  P02000-CHECK-MONTH                             * 00016600
      *                                                               * 00016700
      *    FUNCTION :  ZERO MEANS "NOT SUPPLIED" AND IS ALWAYS VALID. * 00016800
      *      OTHERWISE THE VALUE MUST BE NUMERIC AND IN THE RANGE     * 00016900
      *      01 THRU 12.                                              * 00017000
      *                                                               * 00017100
      *    CALLED BY:  P00000-MAINLINE                                * 00017200
      *                                                               * 00017300
      ***************************************************************** 00017400
                                                                        00017500
       P02000-CHECK-MONTH.                                              00017600
                                                                        00017700
           IF LS-CDRS01-MONTH = ZEROES                                  00017800
               GO TO P02000-EXIT                                        00017900
           END-IF.                                                      00018000
                                                                        00018100
           MOVE LS-CDRS01-MONTH        TO WS-CAND-MONTH.                00018200
                                                                        00018300
           IF WS-CAND-MONTH-A NOT NUMERIC                               00018400
               MOVE 2                  TO WS-STATUS-CODE                00018500
               GO TO P02000-EXIT                                        00018600
           END-IF.                                                      00018700
                                                                        00018800
           IF LS-CDRS01-MONTH < 1 OR LS-CDRS01-MONTH > 12               00018900
               MOVE 2                  TO WS-STATUS-CODE                00019000
           END-IF.                                                      00019100
                                                                        00019200
       P02000-EXIT.                                                     00019300
           EXIT.                                                        00019400
           EJECT                                                        00019500
