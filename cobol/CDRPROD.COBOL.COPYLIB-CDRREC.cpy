      ******************************************************************00000100
      * CALL DETAIL RECORD (CDR)  -- LINE SEQUENTIAL TEXT              *00000200
      *                                                                *00000300
      * ONE RECORD PER CALL.  ON THE MONTHLY CDR FILE THE FIELDS ARE   *00000400
      * WRITTEN OUT AS A COMMA-BLANK DELIMITED TEXT LINE IN THE ORDER  *00000500
      * BELOW.  THIS LAYOUT IS THE WORKING-STORAGE SHAPE USED TO BUILD *00000600
      * THE LINE (CDRB01) AND TO UNSTRING IT BACK APART (CDRB02).      *00000700
      ******************************************************************00000800
       01  CDR-RECORD.                                                  00000900
           05  CDR-CALL-TYPE            PIC X(02).                      00001000
               88  CDR-OUTGOING-CALL            VALUE '01'.             00001100
               88  CDR-INCOMING-CALL            VALUE '02'.             00001200
           05  CDR-MSISDN.                                              00001300
               10  CDR-MSISDN-PREFIX    PIC X(02).                      00001400
               10  CDR-MSISDN-NUMBER    PIC 9(09).                      00001500
           05  CDR-MSISDN-R             REDEFINES                       00001600
               CDR-MSISDN               PIC X(11).                      00001700
           05  CDR-START-TIME-UNIX      PIC 9(10).                      00001800
           05  CDR-END-TIME-UNIX        PIC 9(10).                      00001900
           05  FILLER                   PIC X(08).                      00002000
