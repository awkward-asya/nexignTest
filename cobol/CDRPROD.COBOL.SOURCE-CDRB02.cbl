       IDENTIFICATION DIVISION.                                         00000100
       PROGRAM-ID. CDRB02.                                              00000200
       AUTHOR. R HARMON.                                                00000300
       INSTALLATION. CDRPROD OPERATIONS SYSTEMS GROUP.                  00000400
       DATE-WRITTEN. 04/02/88.                                          00000500
       DATE-COMPILED. 04/02/88.                                         00000600
       SECURITY. NON-CONFIDENTIAL.                                      00000700
      *                                                                 00000800
      ***************************************************************** 00000900
      *                 CALL-USAGE BATCH SUITE (CDRPROD)              * 00001000
      *                  OPERATIONS SYSTEMS GROUP                     * 00001100
      *                                                               * 00001200
      * PROGRAM :   CDRB02                                            * 00001300
      *                                                               * 00001400
      * FUNCTION:   PROGRAM CDRB02 IS A BATCH PROGRAM THAT READS THE  * 00001500
      *             12 MONTHLY CDR FILES BUILT BY CDRB01, ACCUMULATES * 00001600
      *             OUTGOING AND INCOMING CALL SECONDS PER SUBSCRIBER * 00001700
      *             PER MONTH (THE USAGE DETAIL RECORD, OR UDR), AND  * 00001800
      *             PRINTS A COLUMNAR SUMMARY REPORT.  THE PARM MAY   * 00001900
      *             NAME ZERO, ONE OR TWO SCOPE ARGUMENTS:            * 00002000
      *                 (NO PARM)          - ALL SUBSCRIBERS/MONTHS   * 00002100
      *                 MSISDN             - ONE SUBSCRIBER/ALL MOS.  * 00002200
      *                 MSISDN,MONTH       - ONE SUBSCRIBER/ONE MO.   * 00002300
      *                                                               * 00002400
      * FILES   :   SUBSCRIBER MASTER       -  SEQUENTIAL  (INPUT)    * 00002500
      *             CALL DETAIL FILE (X 12) -  SEQUENTIAL  (INPUT)    * 00002600
      *             USAGE DETAIL FILE       -  SEQUENTIAL  (OUTPUT)   * 00002700
      *             USAGE SUMMARY REPORT    -  PRINT       (OUTPUT)   * 00002800
      *                                                               * 00002900
      * CALLS   :   CDRS01 -  MSISDN / MONTH ARGUMENT VALIDATOR       * 00003000
      *                                                               * 00003100
      ***************************************************************** 00003200
      *             PROGRAM CHANGE LOG                                * 00003300
      *             -------------------                               * 00003400
      *                                                               * 00003500
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00003600
      *  --------   --------------------  --------------------------  * 00003700
      *  04/02/88   R HARMON              INITIAL VERSION.             *00003800
      *  09/02/88   R HARMON              ADDED SUBSCRIBER-NOT-FOUND   *00003900
      *                                   AND MONTH-NOT-AVAILABLE      *00004000
      *                                   ERROR MESSAGES.              *00004100
      *  05/19/90   T OKONKWO             CORRECTED ARGUMENT COUNT     *00004200
      *                                   CHECK -- UNSTRING TALLY WAS  *00004300
      *                                   OFF BY ONE.                  *00004400
      *  02/27/93   P DUBOIS              WIDENED WS-RPT-TABLE TO 100  *00004500
      *                                   SUBSCRIBERS TO MATCH CDRB01. *00004600
      *  10/22/98   L VANCE                Y2K REVIEW -- NO DATE       *00004700
      *                                   FIELDS ARE CARRIED IN THIS   *00004800
      *                                   PROGRAM.  NO CHANGE REQRD.   *00004900
      *  03/09/99   L VANCE                Y2K SIGN-OFF LOGGED -- SEE  *00005000
      *                                   PROJECT BINDER CR-1998-114.  *00005100
      *  06/30/03   J FEATHERSTONE         TKT# CDR-0472 -- ARGUMENT   *00005200
      *                                   VALIDATION MOVED OUT TO THE  *00005300
      *                                   NEW CDRS01 SUBROUTINE.       *00005400
      *  04/11/07   J FEATHERSTONE         TKT# CDR-0616 -- ZERO-CALL  *00005500
      *                                   SUBSCRIBERS NOW ALWAYS GET   *00005600
      *                                   A ZERO-TOTALS UDR RECORD.    *00005700
      *  03/02/12   J FEATHERSTONE         TKT# CDR-0833 -- SUBSCR-    *00005800
      *                                   MSTR-REC NOW COMES FROM THE  *00005900
      *                                   CDSUBSCR COPYBOOK INSTEAD OF *00006000
      *                                   BEING KEYED IN BY HAND -- ONE*00006100
      *                                   LAYOUT, NOT TWO.             *00006200
      *  11/03/16   T OKONKWO             TKT# CDR-0955 -- REMOVED THE *00006300
      *                                   UPSI-0 "TRACE" SWITCH AND THE*00006400
      *                                   AGGREGATING-MONTH DISPLAY.   *00006500
      *                                   SEE THE SAME CLEANUP IN      *00006600
      *                                   CDRB01.                      *00006700
      *                                                               * 00006800
      ***************************************************************** 00006900
           EJECT                                                        00007000
       ENVIRONMENT DIVISION.                                            00007100
                                                                        00007200
       INPUT-OUTPUT SECTION.                                            00007300
                                                                        00007400
       FILE-CONTROL.                                                    00007500
                                                                        00007600
           SELECT SUBSCR-MSTR         ASSIGN TO SUBSMSTR                00007700
                                       ORGANIZATION IS LINE SEQUENTIAL  00007800
                                       FILE STATUS IS WS-SUBSCR-STATUS. 00007900
                                                                        00008000
      *    CDR-FILE IS REASSIGNED TO CDR01 THRU CDR12 AT OPEN TIME BY   00008100
      *    MOVING THE DDNAME OF THE MONTH INTO WS-CDR-DDNAME BEFORE     00008200
      *    EACH OPEN -- SEE CDRB01 PROGRAM BANNER FOR THE SAME TECH.    00008300
                                                                        00008400
           SELECT CDR-FILE            ASSIGN TO WS-CDR-DDNAME           00008500
                                       ORGANIZATION IS LINE SEQUENTIAL  00008600
                                       FILE STATUS IS WS-CDR-STATUS.    00008700
                                                                        00008800
           SELECT UDR-FILE            ASSIGN TO UDROUT                  00008900
                                       FILE STATUS IS WS-UDR-STATUS.    00009000
                                                                        00009100
           SELECT UDR-RPT-OUT         ASSIGN TO UDRPRT.                 00009200
                                                                        00009300
           EJECT                                                        00009400
       DATA DIVISION.                                                   00009500
                                                                        00009600
       FILE SECTION.                                                    00009700
                                                                        00009800
       FD  SUBSCR-MSTR                                                  00009900
           RECORD CONTAINS 20 CHARACTERS.                               00010000
           COPY CDSUBSCR.                                               00010100
                                                                        00010200
       FD  CDR-FILE                                                     00010300
           RECORD CONTAINS 80 CHARACTERS.                               00010400
       01  CDR-FILE-REC                PIC X(80).                       00010500
                                                                        00010600
       FD  UDR-FILE                                                     00010700
           RECORD CONTAINS 40 CHARACTERS.                               00010800
           COPY CDUDREC.                                                00010900
                                                                        00011000
       FD  UDR-RPT-OUT                                                  00011100
           RECORD CONTAINS 133 CHARACTERS.                              00011200
       01  UDR-RPT-OUT-REC             PIC X(133).                      00011300
                                                                        00011400
           EJECT                                                        00011500
       WORKING-STORAGE SECTION.                                         00011600
                                                                        00011700
      ***************************************************************** 00011800
      *    SWITCHES                                                   * 00011900
      ***************************************************************** 00012000
                                                                        00012100
       01  WS-SWITCHES.                                                 00012200
           05  WS-ARGS-OK-SW           PIC X     VALUE 'Y'.             00012300
               88  WS-ARGS-OK                    VALUE 'Y'.             00012400
               88  WS-ARGS-NOT-OK                 VALUE 'N'.            00012500
           05  WS-SUBSCR-FOUND-SW      PIC X     VALUE 'N'.             00012600
               88  WS-SUBSCR-FOUND                VALUE 'Y'.            00012700
           05  WS-MONTH-FILE-OK-SW     PIC X     VALUE 'Y'.             00012800
               88  WS-MONTH-FILE-OK               VALUE 'Y'.            00012900
                                                                        00013000
      ***************************************************************** 00013100
      *    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS)                * 00013200
      ***************************************************************** 00013300
                                                                        00013400
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00013500
       77  WS-MONTH                    PIC S9(4) COMP VALUE +0.         00013600
       77  WS-FIRST-MONTH              PIC S9(4) COMP VALUE +0.         00013700
       77  WS-LAST-MONTH               PIC S9(4) COMP VALUE +0.         00013800
       77  WS-SUBSCR-COUNT             PIC S9(4) COMP VALUE +0.         00013900
       77  WS-SCOPE-COUNT              PIC S9(4) COMP VALUE +0.         00014000
       77  WS-ARG-COUNT                PIC S9(4) COMP VALUE +0.         00014100
                                                                        00014200
      ***************************************************************** 00014300
      *    PARM ARGUMENT WORK FIELDS                                  * 00014400
      ***************************************************************** 00014500
                                                                        00014600
       01  WS-MISCELLANEOUS-FIELDS.                                     00014700
           05  WS-SUBSCR-STATUS        PIC XX    VALUE SPACES.          00014800
               88  SUBSCR-OK                      VALUE '00'.           00014900
               88  SUBSCR-EOF                      VALUE '10'.          00015000
           05  WS-CDR-STATUS           PIC XX    VALUE SPACES.          00015100
               88  CDR-OK                          VALUE '00'.          00015200
               88  CDR-EOF                          VALUE '10'.         00015300
               88  CDR-NOTFOUND                     VALUE '35'.         00015400
           05  WS-UDR-STATUS           PIC XX    VALUE SPACES.          00015500
           05  WS-CDR-DDNAME           PIC X(08) VALUE SPACES.          00015600
           05  WS-CDR-DDNAME-R         REDEFINES WS-CDR-DDNAME.         00015700
               10  WS-CDR-DD-STEM      PIC X(03).                       00015800
               10  WS-CDR-DD-MONTH     PIC 99.                          00015900
               10  FILLER              PIC X(03).                       00016000
           05  WS-ARG1                 PIC X(11) VALUE SPACES.          00016100
           05  WS-ARG2                 PIC X(11) VALUE SPACES.          00016200
           05  WS-ARG3                 PIC X(11) VALUE SPACES.          00016300
           05  WS-TARGET-MSISDN        PIC X(11) VALUE SPACES.          00016400
           05  WS-TARGET-MONTH         PIC 9(02) VALUE ZEROES.          00016500
           05  WS-TARGET-MONTH-A       REDEFINES WS-TARGET-MONTH        00016600
                                       PIC X(02).                       00016700
                                                                        00016800
      ***************************************************************** 00016900
      *    SUBSCRIBER MASTER TABLE                                    * 00017000
      ***************************************************************** 00017100
                                                                        00017200
       01  WS-SUBSCR-TABLE-AREA.                                        00017300
           05  WS-SUBSCR-ENTRY         OCCURS 100 TIMES                 00017400
                                       PIC X(11).                       00017500
                                                                        00017600
      ***************************************************************** 00017700
      *    REPORT ACCUMULATOR TABLE -- ONE ENTRY PER SUBSCRIBER IN    * 00017800
      *    SCOPE, HOLDING ALL 12 MONTHS SO THE REPORT CAN BE PRINTED  * 00017900
      *    AFTER EVERY MONTH'S CDR FILE HAS BEEN PROCESSED.           * 00018000
      ***************************************************************** 00018100
                                                                        00018200
       01  WS-RPT-TABLE-AREA.                                           00018300
           05  WS-RPT-ENTRY            OCCURS 100 TIMES.                00018400
               10  WS-RPT-MSISDN       PIC X(11).                       00018500
               10  WS-RPT-MONTH-TBL    OCCURS 12 TIMES.                 00018600
                   15  WS-RPT-OUTGOING PIC 9(09).                       00018700
                   15  WS-RPT-INCOMING PIC 9(09).                       00018800
                                                                        00018900
      ***************************************************************** 00019000
      *    CDR LINE PARSE WORK AREA                                   * 00019100
      ***************************************************************** 00019200
                                                                        00019300
           COPY CDRREC.                                                 00019400
                                                                        00019500
       01  WS-LINE-DURATION            PIC S9(10) COMP VALUE +0.        00019600
                                                                        00019700
      ***************************************************************** 00019800
      *    HH:MM:SS FORMAT WORK FIELDS                                * 00019900
      ***************************************************************** 00020000
                                                                        00020100
       01  WS-HHMMSS-FIELDS.                                            00020200
           05  WS-HMS-SECONDS          PIC 9(09) VALUE ZEROES.          00020300
           05  WS-HMS-RAW              PIC 9(09) VALUE ZEROES.          00020400
           05  WS-HMS-QUOT             PIC 9(09) VALUE ZEROES.          00020500
           05  WS-HMS-HH               PIC 99    VALUE ZEROES.          00020600
           05  WS-HMS-MM               PIC 99    VALUE ZEROES.          00020700
           05  WS-HMS-SS               PIC 99    VALUE ZEROES.          00020800
           05  WS-HMS-OUT              PIC X(08) VALUE SPACES.          00020900
                                                                        00021000
       01  WS-OUTGOING-HHMMSS          PIC X(08) VALUE SPACES.          00021100
       01  WS-INCOMING-HHMMSS          PIC X(08) VALUE SPACES.          00021200
       01  WS-MONTH-DISPLAY            PIC 99    VALUE ZEROES.          00021300
                                                                        00021400
      ***************************************************************** 00021500
      *    CDRS01 CALL PARAMETER AREA                                 * 00021600
      ***************************************************************** 00021700
                                                                        00021800
       01  WS-CDRS01-STATUS            PIC X(04) VALUE '0000'.          00021900
       01  WS-CDRS01-STATUS-NUM        REDEFINES WS-CDRS01-STATUS       00022000
                                       PIC 9(04).                       00022100
                                                                        00022200
           EJECT                                                        00022300
      ***************************************************************** 00022400
      *    USAGE SUMMARY REPORT PRINT LINES                           * 00022500
      ***************************************************************** 00022600
                                                                        00022700
       01  WS-RPT-TITLE.                                                00022800
           05  WRT-CC                  PIC X     VALUE '1'.             00022900
           05  FILLER                  PIC X(18) VALUE                  00023000
               'Отчет по абоненту '.                                    00023100
           05  WRT-MSISDN              PIC X(11) VALUE SPACES.          00023200
           05  FILLER                  PIC X(103) VALUE SPACES.         00023300
                                                                        00023400
       01  WS-RPT-SEPARATOR.                                            00023500
           05  WRS-CC                  PIC X     VALUE SPACE.           00023600
           05  FILLER                  PIC X(47) VALUE                  00023700
               '-----------------------------------------------'.       00023800
           05  FILLER                  PIC X(85) VALUE SPACES.          00023900
                                                                        00024000
       01  WS-RPT-HEADING.                                              00024100
           05  WRH-CC                  PIC X     VALUE SPACE.           00024200
           05  FILLER                  PIC X(47) VALUE                  00024300
               '| Абонент     | Месяц  | Исходящие | Входящие |'.       00024400
           05  FILLER                  PIC X(85) VALUE SPACES.          00024500
                                                                        00024600
       01  WS-RPT-DETAIL.                                               00024700
           05  WRD-CC                  PIC X     VALUE SPACE.           00024800
           05  FILLER                  PIC X(02) VALUE '| '.            00024900
           05  WRD-MSISDN              PIC X(11) VALUE SPACES.          00025000
           05  FILLER                  PIC X(04) VALUE SPACES.          00025100
           05  FILLER                  PIC X(01) VALUE '|'.             00025200
           05  FILLER                  PIC X(04) VALUE SPACES.          00025300
           05  WRD-MONTH               PIC X(02) VALUE SPACES.          00025400
           05  FILLER                  PIC X(01) VALUE SPACES.          00025500
           05  FILLER                  PIC X(01) VALUE '|'.             00025600
           05  FILLER                  PIC X(01) VALUE SPACES.          00025700
           05  WRD-OUTGOING            PIC X(08) VALUE SPACES.          00025800
           05  FILLER                  PIC X(02) VALUE SPACES.          00025900
           05  FILLER                  PIC X(01) VALUE '|'.             00026000
           05  FILLER                  PIC X(01) VALUE SPACES.          00026100
           05  WRD-INCOMING            PIC X(08) VALUE SPACES.          00026200
           05  FILLER                  PIC X(01) VALUE SPACES.          00026300
           05  FILLER                  PIC X(01) VALUE '|'.             00026400
           05  FILLER                  PIC X(83) VALUE SPACES.          00026500
                                                                        00026600
      ***************************************************************** 00026700
      *    GENERAL ERROR PROCESSING WORK AREAS                        * 00026800
      ***************************************************************** 00026900
                                                                        00027000
           COPY CDRERRWS.                                               00027100
                                                                        00027200
       01  WS-CDR-MESSAGE-LINE.                                         00027300
           05  WML-CC                  PIC X     VALUE SPACE.           00027400
           05  WML-TEXT                PIC X(79) VALUE SPACES.          00027500
           05  FILLER                  PIC X(53) VALUE SPACES.          00027600
                                                                        00027700
           EJECT                                                        00027800
      ***************************************************************** 00027900
      *    L I N K A G E     S E C T I O N                            * 00028000
      ***************************************************************** 00028100
                                                                        00028200
       LINKAGE SECTION.                                                 00028300
                                                                        00028400
       01  LS-PARM-LENGTH               PIC S9(4) COMP.                 00028500
       01  LS-PARM-TEXT                 PIC X(40).                      00028600
                                                                        00028700
           EJECT                                                        00028800
      ***************************************************************** 00028900
      *    P R O C E D U R E    D I V I S I O N                       * 00029000
      ***************************************************************** 00029100
                                                                        00029200
       PROCEDURE DIVISION USING LS-PARM-LENGTH LS-PARM-TEXT.            00029300
                                                                        00029400
      ***************************************************************** 00029500
      *                                                               * 00029600
      *    PARAGRAPH:  P00000-MAINLINE                                * 00029700
      *                                                               * 00029800
      *    FUNCTION :  PROGRAM ENTRY -- PARSE THE PARM, VALIDATE THE  * 00029900
      *      SCOPE ARGUMENTS, RUN THE MONTHLY AGGREGATION AND PRINT   * 00030000
      *      THE SUMMARY REPORT.                                      * 00030100
      *                                                               * 00030200
      *    CALLED BY:  NONE                                           * 00030300
      *                                                               * 00030400
      ***************************************************************** 00030500
                                                                        00030600
       P00000-MAINLINE.                                                 00030700
                                                                        00030800
           OPEN OUTPUT UDR-RPT-OUT.                                     00030900
                                                                        00031000
           PERFORM P00100-PARSE-PARM THRU P00100-EXIT.                  00031100
                                                                        00031200
           IF WS-ARG-COUNT > 2                                          00031300
               PERFORM P00910-USAGE-ERROR THRU P00910-EXIT              00031400
               GO TO P00000-WRAP-UP                                     00031500
           END-IF.                                                      00031600
                                                                        00031700
           PERFORM P00200-VALIDATE-ARGS THRU P00200-EXIT.               00031800
                                                                        00031900
           IF WS-ARGS-NOT-OK                                            00032000
               PERFORM P00920-FORMAT-ERROR THRU P00920-EXIT             00032100
               GO TO P00000-WRAP-UP                                     00032200
           END-IF.                                                      00032300
                                                                        00032400
           PERFORM P00300-LOAD-SUBSCR-MSTR THRU P00300-EXIT.            00032500
                                                                        00032600
           PERFORM P00400-ESTABLISH-SCOPE THRU P00400-EXIT.             00032700
                                                                        00032800
           IF WS-ARGS-NOT-OK                                            00032900
               GO TO P00000-WRAP-UP                                     00033000
           END-IF.                                                      00033100
                                                                        00033200
           PERFORM P10000-PROCESS-MONTH THRU P10000-EXIT                00033300
               VARYING WS-MONTH FROM WS-FIRST-MONTH BY 1                00033400
               UNTIL WS-MONTH > WS-LAST-MONTH.                          00033500
                                                                        00033600
           PERFORM P20000-PRINT-REPORT THRU P20000-EXIT                 00033700
               VARYING WS-SUB1 FROM 1 BY 1                              00033800
               UNTIL WS-SUB1 > WS-SCOPE-COUNT.                          00033900
                                                                        00034000
       P00000-WRAP-UP.                                                  00034100
                                                                        00034200
           CLOSE UDR-RPT-OUT.                                           00034300
           GOBACK.                                                      00034400
                                                                        00034500
       P00000-EXIT.                                                     00034600
           EXIT.                                                        00034700
           EJECT                                                        00034800
      ***************************************************************** 00034900
      *                                                               * 00035000
      *    PARAGRAPH:  P00100-PARSE-PARM                              * 00035100
      *                                                               * 00035200
      *    FUNCTION :  SPLIT THE PARM STRING ON SPACES OR COMMAS.     * 00035300
      *      UP TO THREE TOKENS ARE CAPTURED -- A THIRD ONE PRESENT   * 00035400
      *      MEANS THE CALLER PASSED TOO MANY ARGUMENTS.              * 00035500
      *                                                               * 00035600
      *    CALLED BY:  P00000-MAINLINE                                * 00035700
      *                                                               * 00035800
      ***************************************************************** 00035900
                                                                        00036000
       P00100-PARSE-PARM.                                               00036100
                                                                        00036200
           MOVE SPACES                TO WS-ARG1 WS-ARG2 WS-ARG3.       00036300
           MOVE ZERO                  TO WS-ARG-COUNT.                  00036400
                                                                        00036500
           IF LS-PARM-LENGTH > ZERO                                     00036600
               UNSTRING LS-PARM-TEXT (1:LS-PARM-LENGTH)                 00036700
                   DELIMITED BY SPACE OR ','                            00036800
                   INTO WS-ARG1 WS-ARG2 WS-ARG3                         00036900
                   TALLYING IN WS-ARG-COUNT                             00037000
           END-IF.                                                      00037100
                                                                        00037200
       P00100-EXIT.                                                     00037300
           EXIT.                                                        00037400
           EJECT                                                        00037500
      ***************************************************************** 00037600
      *                                                               * 00037700
      *    PARAGRAPH:  P00200-VALIDATE-ARGS                           * 00037800
      *                                                               * 00037900
      *    FUNCTION :  CALL CDRS01 TO VALIDATE WHATEVER MSISDN AND    * 00038000
      *      MONTH WERE SUPPLIED.                                     * 00038100
      *                                                               * 00038200
      *    CALLED BY:  P00000-MAINLINE                                * 00038300
      *                                                               * 00038400
      ***************************************************************** 00038500
                                                                        00038600
       P00200-VALIDATE-ARGS.                                            00038700
                                                                        00038800
           MOVE 'Y'                    TO WS-ARGS-OK-SW.                00038900
           MOVE WS-ARG1                TO WS-TARGET-MSISDN.             00039000
           MOVE ZERO                   TO WS-TARGET-MONTH.              00039100
                                                                        00039200
           IF WS-ARG-COUNT >= 2                                         00039300
               MOVE WS-ARG2            TO WS-TARGET-MONTH-A             00039400
               IF WS-TARGET-MONTH-A NOT NUMERIC                         00039500
                   MOVE 'N'            TO WS-ARGS-OK-SW                 00039600
                   GO TO P00200-EXIT                                    00039700
               END-IF                                                   00039800
           END-IF.                                                      00039900
                                                                        00040000
           CALL 'CDRS01'               USING WS-TARGET-MSISDN           00040100
                                              WS-TARGET-MONTH           00040200
                                              WS-CDRS01-STATUS.         00040300
                                                                        00040400
           IF WS-CDRS01-STATUS-NUM NOT = ZERO                           00040500
               MOVE 'N'                TO WS-ARGS-OK-SW                 00040600
           END-IF.                                                      00040700
                                                                        00040800
       P00200-EXIT.                                                     00040900
           EXIT.                                                        00041000
           EJECT                                                        00041100
      ***************************************************************** 00041200
      *                                                               * 00041300
      *    PARAGRAPH:  P00300-LOAD-SUBSCR-MSTR                        * 00041400
      *                                                               * 00041500
      *    FUNCTION :  READ THE SUBSCRIBER MASTER INTO A TABLE.  THIS * 00041600
      *      IS ALWAYS NEEDED -- EITHER AS THE FULL REPORT SCOPE OR   * 00041700
      *      TO CONFIRM A SINGLE TARGET MSISDN EXISTS.                * 00041800
      *                                                               * 00041900
      *    CALLED BY:  P00000-MAINLINE                                * 00042000
      *                                                               * 00042100
      ***************************************************************** 00042200
                                                                        00042300
       P00300-LOAD-SUBSCR-MSTR.                                         00042400
                                                                        00042500
           OPEN INPUT SUBSCR-MSTR.                                      00042600
           MOVE ZERO                   TO WS-SUBSCR-COUNT.              00042700
                                                                        00042800
           PERFORM P00310-LOAD-ONE-SUBSCR THRU P00310-EXIT              00042900
               UNTIL SUBSCR-EOF.                                        00043000
                                                                        00043100
           CLOSE SUBSCR-MSTR.                                           00043200
                                                                        00043300
       P00300-EXIT.                                                     00043400
           EXIT.                                                        00043500
                                                                        00043600
       P00310-LOAD-ONE-SUBSCR.                                          00043700
                                                                        00043800
           READ SUBSCR-MSTR INTO SUBSCR-MSTR-REC.                       00043900
                                                                        00044000
           IF NOT SUBSCR-EOF                                            00044100
               ADD 1                   TO WS-SUBSCR-COUNT               00044200
               MOVE SM-MSISDN          TO                               00044300
                   WS-SUBSCR-ENTRY (WS-SUBSCR-COUNT)                    00044400
           END-IF.                                                      00044500
                                                                        00044600
       P00310-EXIT.                                                     00044700
           EXIT.                                                        00044800
           EJECT                                                        00044900
      ***************************************************************** 00045000
      *                                                               * 00045100
      *    PARAGRAPH:  P00400-ESTABLISH-SCOPE                         * 00045200
      *                                                               * 00045300
      *    FUNCTION :  BUILD WS-RPT-TABLE-AREA FOR EITHER ALL         * 00045400
      *      SUBSCRIBERS OR JUST THE ONE NAMED ON THE PARM, AND SET   * 00045500
      *      THE FIRST/LAST MONTH TO PROCESS.                         * 00045600
      *                                                               * 00045700
      *    CALLED BY:  P00000-MAINLINE                                * 00045800
      *                                                               * 00045900
      ***************************************************************** 00046000
                                                                        00046100
       P00400-ESTABLISH-SCOPE.                                          00046200
                                                                        00046300
           MOVE 1                      TO WS-FIRST-MONTH.               00046400
           MOVE 12                     TO WS-LAST-MONTH.                00046500
                                                                        00046600
           IF WS-ARG-COUNT = ZERO                                       00046700
               PERFORM P00410-SCOPE-ALL THRU P00410-EXIT                00046800
               GO TO P00400-EXIT                                        00046900
           END-IF.                                                      00047000
                                                                        00047100
           PERFORM P00420-SCOPE-ONE THRU P00420-EXIT.                   00047200
                                                                        00047300
           IF WS-ARGS-NOT-OK                                            00047400
               GO TO P00400-EXIT                                        00047500
           END-IF.                                                      00047600
                                                                        00047700
           IF WS-ARG-COUNT = 2                                          00047800
               MOVE WS-TARGET-MONTH    TO WS-FIRST-MONTH                00047900
                                          WS-LAST-MONTH                 00048000
               PERFORM P00430-CHECK-MONTH-FILE THRU P00430-EXIT         00048100
               IF NOT WS-MONTH-FILE-OK                                  00048200
                   MOVE 'N'            TO WS-ARGS-OK-SW                 00048300
                   PERFORM P00940-MONTH-ERROR THRU P00940-EXIT          00048400
               END-IF                                                   00048500
           END-IF.                                                      00048600
                                                                        00048700
       P00400-EXIT.                                                     00048800
           EXIT.                                                        00048900
                                                                        00049000
       P00410-SCOPE-ALL.                                                00049100
                                                                        00049200
           MOVE WS-SUBSCR-COUNT        TO WS-SCOPE-COUNT.               00049300
           MOVE ZERO                   TO WS-RPT-TABLE-AREA.            00049400
                                                                        00049500
           PERFORM P00411-COPY-ONE-SUBSCR THRU P00411-EXIT              00049600
               VARYING WS-SUB1 FROM 1 BY 1                              00049700
               UNTIL WS-SUB1 > WS-SCOPE-COUNT.                          00049800
                                                                        00049900
       P00410-EXIT.                                                     00050000
           EXIT.                                                        00050100
                                                                        00050200
       P00411-COPY-ONE-SUBSCR.                                          00050300
                                                                        00050400
           MOVE WS-SUBSCR-ENTRY (WS-SUB1) TO WS-RPT-MSISDN (WS-SUB1).   00050500
                                                                        00050600
       P00411-EXIT.                                                     00050700
           EXIT.                                                        00050800
                                                                        00050900
       P00420-SCOPE-ONE.                                                00051000
                                                                        00051100
           MOVE 'N'                    TO WS-SUBSCR-FOUND-SW.           00051200
                                                                        00051300
           PERFORM P00421-SCAN-FOR-TARGET THRU P00421-EXIT              00051400
               VARYING WS-SUB1 FROM 1 BY 1                              00051500
               UNTIL WS-SUB1 > WS-SUBSCR-COUNT                          00051600
                  OR WS-SUBSCR-FOUND.                                   00051700
                                                                        00051800
           IF WS-SUBSCR-FOUND                                           00051900
               MOVE 1                  TO WS-SCOPE-COUNT                00052000
               MOVE ZERO               TO WS-RPT-TABLE-AREA             00052100
               MOVE WS-TARGET-MSISDN   TO WS-RPT-MSISDN (1)             00052200
           ELSE                                                         00052300
               MOVE 'N'                TO WS-ARGS-OK-SW                 00052400
               PERFORM P00930-NOTFOUND-ERROR THRU P00930-EXIT           00052500
           END-IF.                                                      00052600
                                                                        00052700
       P00420-EXIT.                                                     00052800
           EXIT.                                                        00052900
                                                                        00053000
       P00421-SCAN-FOR-TARGET.                                          00053100
                                                                        00053200
           IF WS-SUBSCR-ENTRY (WS-SUB1) = WS-TARGET-MSISDN              00053300
               MOVE 'Y'                TO WS-SUBSCR-FOUND-SW            00053400
           END-IF.                                                      00053500
                                                                        00053600
       P00421-EXIT.                                                     00053700
           EXIT.                                                        00053800
                                                                        00053900
       P00430-CHECK-MONTH-FILE.                                         00054000
                                                                        00054100
           MOVE 'Y'                    TO WS-MONTH-FILE-OK-SW.          00054200
           MOVE 'CDR'                  TO WS-CDR-DD-STEM.               00054300
           MOVE WS-TARGET-MONTH        TO WS-CDR-DD-MONTH.              00054400
           MOVE SPACES                 TO WS-CDR-DDNAME (6:3).          00054500
                                                                        00054600
           OPEN INPUT CDR-FILE.                                         00054700
           IF CDR-NOTFOUND                                              00054800
               MOVE 'N'                TO WS-MONTH-FILE-OK-SW           00054900
           ELSE                                                         00055000
               CLOSE CDR-FILE                                           00055100
           END-IF.                                                      00055200
                                                                        00055300
       P00430-EXIT.                                                     00055400
           EXIT.                                                        00055500
           EJECT                                                        00055600
      ***************************************************************** 00055700
      *                                                               * 00055800
      *    PARAGRAPH:  P10000-PROCESS-MONTH                           * 00055900
      *                                                               * 00056000
      *    FUNCTION :  READ ONE MONTH'S CDR FILE AND ACCUMULATE       * 00056100
      *      OUTGOING/INCOMING SECONDS INTO WS-RPT-TABLE-AREA FOR     * 00056200
      *      EVERY SUBSCRIBER IN SCOPE, THEN WRITE THAT SUBSCRIBER'S  * 00056300
      *      UDR RECORD FOR THE MONTH.                                * 00056400
      *                                                               * 00056500
      *    CALLED BY:  P00000-MAINLINE                                * 00056600
      *                                                               * 00056700
      ***************************************************************** 00056800
                                                                        00056900
       P10000-PROCESS-MONTH.                                            00057000
                                                                        00057100
           MOVE 'CDR'                  TO WS-CDR-DD-STEM.               00057200
           MOVE WS-MONTH                TO WS-CDR-DD-MONTH.             00057300
           MOVE SPACES                 TO WS-CDR-DDNAME (6:3).          00057400
                                                                        00057500
           OPEN INPUT CDR-FILE.                                         00057600
                                                                        00057700
           PERFORM P10100-READ-ONE-LINE THRU P10100-EXIT                00057800
               UNTIL CDR-EOF.                                           00057900
                                                                        00058000
           CLOSE CDR-FILE.                                              00058100
                                                                        00058200
           OPEN EXTEND UDR-FILE.                                        00058300
                                                                        00058400
           PERFORM P10500-WRITE-ONE-UDR THRU P10500-EXIT                00058500
               VARYING WS-SUB1 FROM 1 BY 1                              00058600
               UNTIL WS-SUB1 > WS-SCOPE-COUNT.                          00058700
                                                                        00058800
           CLOSE UDR-FILE.                                              00058900
                                                                        00059000
       P10000-EXIT.                                                     00059100
           EXIT.                                                        00059200
           EJECT                                                        00059300
      ***************************************************************** 00059400
      *                                                               * 00059500
      *    PARAGRAPH:  P10100-READ-ONE-LINE                           * 00059600
      *                                                               * 00059700
      *    FUNCTION :  READ AND UNSTRING ONE CDR LINE, THEN ADD ITS   * 00059800
      *      DURATION TO THE CALLING SUBSCRIBER'S OUTGOING OR         * 00059900
      *      INCOMING TOTAL FOR THIS MONTH, IF THE CALLER IS IN       * 00060000
      *      SCOPE.                                                   * 00060100
      *                                                               * 00060200
      *    CALLED BY:  P10000-PROCESS-MONTH                           * 00060300
      *                                                               * 00060400
      ***************************************************************** 00060500
                                                                        00060600
       P10100-READ-ONE-LINE.                                            00060700
                                                                        00060800
           READ CDR-FILE INTO CDR-FILE-REC.                             00060900
                                                                        00061000
           IF CDR-EOF                                                   00061100
               GO TO P10100-EXIT                                        00061200
           END-IF.                                                      00061300
                                                                        00061400
           UNSTRING CDR-FILE-REC DELIMITED BY ', '                      00061500
               INTO CDR-CALL-TYPE CDR-MSISDN-R                          00061600
                    CDR-START-TIME-UNIX CDR-END-TIME-UNIX.              00061700
                                                                        00061800
           MOVE ZERO                   TO WS-SUB1.                      00061900
                                                                        00062000
           PERFORM P10200-FIND-SCOPE-ENTRY THRU P10200-EXIT             00062100
               VARYING WS-SUB1 FROM 1 BY 1                              00062200
               UNTIL WS-SUB1 > WS-SCOPE-COUNT.                          00062300
                                                                        00062400
           IF WS-SUB1 > WS-SCOPE-COUNT                                  00062500
               GO TO P10100-EXIT                                        00062600
           END-IF.                                                      00062700
                                                                        00062800
           COMPUTE WS-LINE-DURATION =                                   00062900
                   CDR-END-TIME-UNIX - CDR-START-TIME-UNIX.             00063000
                                                                        00063100
           IF CDR-OUTGOING-CALL                                         00063200
               ADD WS-LINE-DURATION TO                                  00063300
                   WS-RPT-OUTGOING (WS-SUB1, WS-MONTH)                  00063400
           END-IF.                                                      00063500
                                                                        00063600
           IF CDR-INCOMING-CALL                                         00063700
               ADD WS-LINE-DURATION TO                                  00063800
                   WS-RPT-INCOMING (WS-SUB1, WS-MONTH)                  00063900
           END-IF.                                                      00064000
                                                                        00064100
       P10100-EXIT.                                                     00064200
           EXIT.                                                        00064300
           EJECT                                                        00064400
      ***************************************************************** 00064500
      *                                                               * 00064600
      *    PARAGRAPH:  P10200-FIND-SCOPE-ENTRY                        * 00064700
      *                                                               * 00064800
      *    FUNCTION :  LOCATE THIS LINE'S MSISDN IN WS-RPT-TABLE-AREA * 00064900
      *      BY LINEAR SEARCH.  LEAVES WS-SUB1 PAST WS-SCOPE-COUNT    * 00065000
      *      WHEN NOT FOUND (THE CALLER IS OUT OF SCOPE).             * 00065100
      *                                                               * 00065200
      *    CALLED BY:  P10100-READ-ONE-LINE                           * 00065300
      *                                                               * 00065400
      ***************************************************************** 00065500
                                                                        00065600
       P10200-FIND-SCOPE-ENTRY.                                         00065700
                                                                        00065800
           IF WS-RPT-MSISDN (WS-SUB1) = CDR-MSISDN-R                    00065900
               MOVE WS-SCOPE-COUNT + 1 TO WS-SUB1                       00066000
               SUBTRACT 1              FROM WS-SUB1                     00066100
               GO TO P10200-MATCHED                                     00066200
           END-IF.                                                      00066300
           GO TO P10200-EXIT.                                           00066400
                                                                        00066500
       P10200-MATCHED.                                                  00066600
      *    FORCES THE VARYING LOOP TO STOP ON THE MATCHING INDEX --     00066700
      *    WS-SUB1 ALREADY HOLDS IT, SO NOTHING FURTHER IS NEEDED.      00066800
                                                                        00066900
       P10200-EXIT.                                                     00067000
           EXIT.                                                        00067100
           EJECT                                                        00067200
      ***************************************************************** 00067300
      *                                                               * 00067400
      *    PARAGRAPH:  P10500-WRITE-ONE-UDR                           * 00067500
      *                                                               * 00067600
      *    FUNCTION :  WRITE THIS MONTH'S UDR OUTPUT RECORD FOR ONE   * 00067700
      *      SCOPE SUBSCRIBER (ZERO TOTALS IF IT HAD NO CALLS).       * 00067800
      *                                                               * 00067900
      *    CALLED BY:  P10000-PROCESS-MONTH                           * 00068000
      *                                                               * 00068100
      ***************************************************************** 00068200
                                                                        00068300
       P10500-WRITE-ONE-UDR.                                            00068400
                                                                        00068500
           MOVE SPACES                 TO CDUDR-RECORD.                 00068600
           MOVE WS-RPT-MSISDN (WS-SUB1) TO CDUDR-MSISDN.                00068700
           MOVE WS-MONTH                TO CDUDR-MONTH.                 00068800
           MOVE WS-RPT-OUTGOING (WS-SUB1, WS-MONTH)                     00068900
                                        TO CDUDR-OUTGOING-SECONDS.      00069000
           MOVE WS-RPT-INCOMING (WS-SUB1, WS-MONTH)                     00069100
                                        TO CDUDR-INCOMING-SECONDS.      00069200
           WRITE CDUDR-RECORD.                                          00069300
                                                                        00069400
       P10500-EXIT.                                                     00069500
           EXIT.                                                        00069600
           EJECT                                                        00069700
      ***************************************************************** 00069800
      *                                                               * 00069900
      *    PARAGRAPH:  P20000-PRINT-REPORT                            * 00070000
      *                                                               * 00070100
      *    FUNCTION :  PRINT ONE SUBSCRIBER'S REPORT BLOCK -- TITLE,  * 00070200
      *      SEPARATOR, HEADING, ONE ROW PER MONTH IN SCOPE, CLOSING  * 00070300
      *      SEPARATOR.                                               * 00070400
      *                                                               * 00070500
      *    CALLED BY:  P00000-MAINLINE                                * 00070600
      *                                                               * 00070700
      ***************************************************************** 00070800
                                                                        00070900
       P20000-PRINT-REPORT.                                             00071000
                                                                        00071100
           MOVE WS-RPT-MSISDN (WS-SUB1) TO WRT-MSISDN.                  00071200
           WRITE UDR-RPT-OUT-REC        FROM WS-RPT-TITLE.              00071300
           WRITE UDR-RPT-OUT-REC        FROM WS-RPT-SEPARATOR.          00071400
           WRITE UDR-RPT-OUT-REC        FROM WS-RPT-HEADING.            00071500
           WRITE UDR-RPT-OUT-REC        FROM WS-RPT-SEPARATOR.          00071600
                                                                        00071700
           PERFORM P20100-PRINT-REPORT-ROW THRU P20100-EXIT             00071800
               VARYING WS-MONTH FROM WS-FIRST-MONTH BY 1                00071900
               UNTIL WS-MONTH > WS-LAST-MONTH.                          00072000
                                                                        00072100
           WRITE UDR-RPT-OUT-REC        FROM WS-RPT-SEPARATOR.          00072200
                                                                        00072300
       P20000-EXIT.                                                     00072400
           EXIT.                                                        00072500
           EJECT                                                        00072600
      ***************************************************************** 00072700
      *                                                               * 00072800
      *    PARAGRAPH:  P20100-PRINT-REPORT-ROW                        * 00072900
      *                                                               * 00073000
      *    FUNCTION :  FORMAT AND PRINT ONE MONTH'S ROW FOR THE       * 00073100
      *      CURRENT SUBSCRIBER.                                      * 00073200
      *                                                               * 00073300
      *    CALLED BY:  P20000-PRINT-REPORT                            * 00073400
      *                                                               * 00073500
      ***************************************************************** 00073600
                                                                        00073700
       P20100-PRINT-REPORT-ROW.                                         00073800
                                                                        00073900
           MOVE WS-RPT-OUTGOING (WS-SUB1, WS-MONTH)                     00074000
                                        TO WS-HMS-SECONDS.              00074100
           PERFORM P20200-FORMAT-HHMMSS THRU P20200-EXIT.               00074200
           MOVE WS-HMS-OUT              TO WS-OUTGOING-HHMMSS.          00074300
                                                                        00074400
           MOVE WS-RPT-INCOMING (WS-SUB1, WS-MONTH)                     00074500
                                        TO WS-HMS-SECONDS.              00074600
           PERFORM P20200-FORMAT-HHMMSS THRU P20200-EXIT.               00074700
           MOVE WS-HMS-OUT              TO WS-INCOMING-HHMMSS.          00074800
                                                                        00074900
           MOVE WS-RPT-MSISDN (WS-SUB1) TO WRD-MSISDN.                  00075000
           MOVE WS-MONTH                TO WS-MONTH-DISPLAY.            00075100
           MOVE WS-MONTH-DISPLAY         TO WRD-MONTH.                  00075200
           MOVE WS-OUTGOING-HHMMSS      TO WRD-OUTGOING.                00075300
           MOVE WS-INCOMING-HHMMSS      TO WRD-INCOMING.                00075400
                                                                        00075500
           WRITE UDR-RPT-OUT-REC        FROM WS-RPT-DETAIL.             00075600
                                                                        00075700
       P20100-EXIT.                                                     00075800
           EXIT.                                                        00075900
           EJECT                                                        00076000
      ***************************************************************** 00076100
      *                                                               * 00076200
      *    PARAGRAPH:  P20200-FORMAT-HHMMSS                           * 00076300
      *                                                               * 00076400
      *    FUNCTION :  CONVERT WS-HMS-SECONDS TO HH:MM:SS, WRAPPING   * 00076500
      *      HOURS AT 24 (PRESERVES THE ORIGINAL DISPLAY BEHAVIOR --  * 00076600
      *      THIS IS NOT A TRUE ELAPSED-HOURS COUNT).                 * 00076700
      *                                                               * 00076800
      *    CALLED BY:  P20100-PRINT-REPORT-ROW                        * 00076900
      *                                                               * 00077000
      ***************************************************************** 00077100
                                                                        00077200
       P20200-FORMAT-HHMMSS.                                            00077300
                                                                        00077400
           DIVIDE WS-HMS-SECONDS BY 3600 GIVING WS-HMS-RAW              00077500
                                       REMAINDER WS-HMS-QUOT.           00077600
           DIVIDE WS-HMS-RAW     BY 24   GIVING WS-HMS-QUOT             00077700
                                       REMAINDER WS-HMS-HH.             00077800
                                                                        00077900
           DIVIDE WS-HMS-SECONDS BY 60   GIVING WS-HMS-RAW              00078000
                                       REMAINDER WS-HMS-QUOT.           00078100
           DIVIDE WS-HMS-RAW     BY 60   GIVING WS-HMS-QUOT             00078200
                                       REMAINDER WS-HMS-MM.             00078300
                                                                        00078400
           DIVIDE WS-HMS-SECONDS BY 60   GIVING WS-HMS-QUOT             00078500
                                       REMAINDER WS-HMS-SS.             00078600
                                                                        00078700
           STRING WS-HMS-HH  DELIMITED BY SIZE                          00078800
                  ':'        DELIMITED BY SIZE                          00078900
                  WS-HMS-MM  DELIMITED BY SIZE                          00079000
                  ':'        DELIMITED BY SIZE                          00079100
                  WS-HMS-SS  DELIMITED BY SIZE                          00079200
             INTO WS-HMS-OUT.                                           00079300
                                                                        00079400
       P20200-EXIT.                                                     00079500
           EXIT.                                                        00079600
           EJECT                                                        00079700
      ***************************************************************** 00079800
      *                                                               * 00079900
      *    PARAGRAPH:  P00910-USAGE-ERROR / P00920-FORMAT-ERROR /     * 00080000
      *                P00930-NOTFOUND-ERROR / P00940-MONTH-ERROR     * 00080100
      *                                                               * 00080200
      *    FUNCTION :  PRINT THE APPROPRIATE DIAGNOSTIC LINE WHEN     * 00080300
      *      THE RUN CANNOT PROCEED.                                  * 00080400
      *                                                               * 00080500
      *    CALLED BY:  P00000-MAINLINE, P00400-ESTABLISH-SCOPE,       * 00080600
      *                P00420-SCOPE-ONE                                *00080700
      *                                                               * 00080800
      ***************************************************************** 00080900
                                                                        00081000
       P00910-USAGE-ERROR.                                              00081100
                                                                        00081200
           MOVE 'TOO MANY ARGUMENTS -- EXPECTED MSISDN [, MONTH].'      00081300
                                        TO WML-TEXT.                    00081400
           WRITE UDR-RPT-OUT-REC        FROM WS-CDR-MESSAGE-LINE.       00081500
                                                                        00081600
       P00910-EXIT.                                                     00081700
           EXIT.                                                        00081800
                                                                        00081900
       P00920-FORMAT-ERROR.                                             00082000
                                                                        00082100
           MOVE 'ARGUMENT FORMAT ERROR -- MSISDN OR MONTH INVALID.'     00082200
                                        TO WML-TEXT.                    00082300
           WRITE UDR-RPT-OUT-REC        FROM WS-CDR-MESSAGE-LINE.       00082400
                                                                        00082500
       P00920-EXIT.                                                     00082600
           EXIT.                                                        00082700
                                                                        00082800
       P00930-NOTFOUND-ERROR.                                           00082900
                                                                        00083000
           MOVE 'SUBSCRIBER NOT FOUND IN THE SUBSCRIBER MASTER.'        00083100
                                        TO WML-TEXT.                    00083200
           WRITE UDR-RPT-OUT-REC        FROM WS-CDR-MESSAGE-LINE.       00083300
                                                                        00083400
       P00930-EXIT.                                                     00083500
           EXIT.                                                        00083600
                                                                        00083700
       P00940-MONTH-ERROR.                                              00083800
                                                                        00083900
           MOVE 'NOT ENOUGH CDR FILES AVAILABLE FOR THAT MONTH.'        00084000
                                        TO WML-TEXT.                    00084100
           WRITE UDR-RPT-OUT-REC        FROM WS-CDR-MESSAGE-LINE.       00084200
                                                                        00084300
       P00940-EXIT.                                                     00084400
           EXIT.                                                        00084500
           EJECT                                                        00084600
