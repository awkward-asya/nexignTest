      ******************************************************************00000100
      * SUBSCRIBER MASTER RECORD  -- SEQUENTIAL                        *00000200
      *                                                                *00000300
      * ONE RECORD PER MOBILE SUBSCRIBER.  THE MSISDN IS THE ONLY KEY  *00000400
      * AND IS GUARANTEED UNIQUE BY THE BUILD PROCESS IN CDRB01 -- NO  *00000500
      * DUPLICATE MSISDN IS EVER WRITTEN TO THIS FILE.                 *00000600
      ******************************************************************00000700
       01  SUBSCR-MSTR-REC.                                             00000800
           05  SM-MSISDN                PIC X(11).                      00000900
           05  FILLER                   PIC X(09).                      00001000
