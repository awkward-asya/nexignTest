       IDENTIFICATION DIVISION.                                         00000100
       PROGRAM-ID. CDRS03.                                              00000200
       AUTHOR. R HARMON.                                                00000300
       INSTALLATION. CDRPROD OPERATIONS SYSTEMS GROUP.                  00000400
       DATE-WRITTEN. 03/14/88.                                          00000500
       DATE-COMPILED. 03/14/88.                                         00000600
       SECURITY. NON-CONFIDENTIAL.                                      00000700
      *                                                                 00000800
      ***************************************************************** 00000900
      *                 CALL-USAGE BATCH SUITE (CDRPROD)              * 00001000
      *                  OPERATIONS SYSTEMS GROUP                     * 00001100
      *                                                               * 00001200
      * PROGRAM :   CDRS03                                            * 00001300
      *                                                               * 00001400
      * FUNCTION:   PROGRAM CDRS03 IS A CALLED SUBROUTINE THAT WILL   * 00001500
      *             RETURN A PSEUDO-RANDOM INTEGER UNIFORMLY IN THE   * 00001600
      *             RANGE LS-CDRS03-MIN THRU LS-CDRS03-MAX INCLUSIVE. * 00001700
      *             THE GENERATOR IS A PARK-MILLER MINIMAL-STANDARD   * 00001800
      *             MULTIPLICATIVE CONGRUENTIAL GENERATOR, SEEDED     * 00001900
      *             FROM THE TIME-OF-DAY ON THE FIRST CALL OF THE RUN * 00002000
      *             UNIT.  THE SEED CARRIES FORWARD IN WORKING-       * 00002100
      *             STORAGE FROM CALL TO CALL SO EVERY DRAW IN A RUN  * 00002200
      *             ADVANCES THE SAME SEQUENCE.                       * 00002300
      *                                                               * 00002400
      * FILES   :   NONE                                              * 00002500
      *                                                               * 00002600
      * CALLS   :   NONE                                              * 00002700
      *                                                               * 00002800
      ***************************************************************** 00002900
      *             PROGRAM CHANGE LOG                                * 00003000
      *             -------------------                               * 00003100
      *                                                               * 00003200
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00003300
      *  --------   --------------------  --------------------------  * 00003400
      *  03/14/88   R HARMON              INITIAL VERSION.             *00003500
      *  09/02/88   R HARMON              WIDENED LS-CDRS03-RESULT TO  *00003600
      *                                   9(10) TO COVER A FULL 9-    * 00003700
      *                                   DIGIT MSISDN DRAW.           *00003800
      *  11/02/91   T OKONKWO             REPLACED THE OLD ADDITIVE    *00003900
      *                                   CONGRUENTIAL METHOD WITH THE *00004000
      *                                   PARK-MILLER MINIMAL STANDARD *00004100
      *                                   GENERATOR -- OLD METHOD      *00004200
      *                                   CYCLED TOO SHORT FOR THE     *00004300
      *                                   MONTHLY CALL VOLUMES.        *00004400
      *  10/22/98   L VANCE                Y2K REVIEW -- SEED IS DRAWN *00004500
      *                                   FROM HHMMSS AND HUNDREDTHS   *00004600
      *                                   ONLY.  NO DATE FIELD IS      *00004700
      *                                   INVOLVED.  NO CHANGE REQRD.  *00004800
      *  03/09/99   L VANCE                Y2K SIGN-OFF LOGGED -- SEE  *00004900
      *                                   PROJECT BINDER CR-1998-114.  *00005000
      *  04/11/07   J FEATHERSTONE         TKT# CDR-0616 -- ADDED THE  *00005100
      *                                   GMT-OFFSET REDEFINES OF      *00005200
      *                                   WS-CURRENT-DATE-TIME SO THE  *00005300
      *                                   FULL FUNCTION CURRENT-DATE   *00005400
      *                                   LAYOUT IS DOCUMENTED HERE,   *00005500
      *                                   NOT JUST THE PIECES THE      *00005600
      *                                   GENERATOR SEEDS FROM.        *00005700
      *                                                               * 00005800
      ***************************************************************** 00005900
           EJECT                                                        00006000
       ENVIRONMENT DIVISION.                                            00006100
       DATA DIVISION.                                                   00006200
           EJECT                                                        00006300
       WORKING-STORAGE SECTION.                                         00006400
                                                                        00006500
      ***************************************************************** 00006600
      *    SWITCHES                                                   * 00006700
      ***************************************************************** 00006800
                                                                        00006900
       01  WS-SWITCHES.                                                 00007000
           05  WS-SEEDED-SW            PIC X     VALUE 'N'.             00007100
               88  WS-ALREADY-SEEDED             VALUE 'Y'.             00007200
               88  WS-NOT-YET-SEEDED              VALUE 'N'.            00007300
                                                                        00007400
      ***************************************************************** 00007500
      *    RANDOM NUMBER WORK FIELDS                                  * 00007600
      ***************************************************************** 00007700
                                                                        00007800
       01  WS-RANDOM-FIELDS.                                            00007900
           05  WS-SEED                 PIC S9(10) COMP-3 VALUE +0.      00008000
           05  WS-PRODUCT               PIC S9(18) COMP-3 VALUE +0.     00008100
           05  WS-MODULUS               PIC S9(10) COMP-3               00008200
                                       VALUE +2147483647.               00008300
           05  WS-MULTIPLIER            PIC S9(10) COMP-3 VALUE +16807. 00008400
           05  WS-RANGE-WIDTH           PIC S9(10) COMP-3 VALUE +0.     00008500
           05  WS-QUOTIENT              PIC S9(18) COMP-3 VALUE +0.     00008600
           05  WS-REMAINDER             PIC S9(10) COMP-3 VALUE +0.     00008700
                                                                        00008800
      ***************************************************************** 00008900
      *  THIS AREA CONTAINS THE DATA FROM THE FUNCTION CURRENT-DATE,  * 00009000
      *  USED ONLY ONCE PER RUN UNIT TO SEED THE GENERATOR            * 00009100
      ***************************************************************** 00009200
                                                                        00009300
       01  WS-CURRENT-DATE-TIME        PIC X(21) VALUE SPACES.          00009400
       01  WS-CDT-DATE-VIEW             REDEFINES WS-CURRENT-DATE-TIME. 00009500
           05  WS-CDT-YYYYMMDD          PIC 9(08).                      00009600
           05  FILLER                   PIC X(13).                      00009700
       01  WS-CDT-TIME-VIEW             REDEFINES WS-CURRENT-DATE-TIME. 00009800
           05  FILLER                   PIC X(08).                      00009900
           05  WS-CDT-HHMMSS             PIC 9(06).                     00010000
           05  WS-CDT-HSEC               PIC 9(02).                     00010100
           05  FILLER                   PIC X(05).                      00010200
       01  WS-CDT-OFFSET-VIEW           REDEFINES WS-CURRENT-DATE-TIME. 00010300
           05  FILLER                   PIC X(16).                      00010400
           05  WS-CDT-GMT-SIGN           PIC X(01).                     00010500
           05  WS-CDT-GMT-OFFSET         PIC 9(04).                     00010600
                                                                        00010700
      ***************************************************************** 00010800
      *    GENERAL ERROR PROCESSING WORK AREAS                        * 00010900
      ***************************************************************** 00011000
                                                                        00011100
           COPY CDRERRWS.                                               00011200
                                                                        00011300
           EJECT                                                        00011400
      ***************************************************************** 00011500
      *    L I N K A G E     S E C T I O N                            * 00011600
      ***************************************************************** 00011700
                                                                        00011800
       LINKAGE SECTION.                                                 00011900
                                                                        00012000
       01  LS-CDRS03-MIN                PIC 9(10).                      00012100
       01  LS-CDRS03-MAX                PIC 9(10).                      00012200
       01  LS-CDRS03-RESULT             PIC 9(10).                      00012300
                                                                        00012400
           EJECT                                                        00012500
      ***************************************************************** 00012600
      *    P R O C E D U R E    D I V I S I O N                       * 00012700
      ***************************************************************** 00012800
                                                                        00012900
       PROCEDURE DIVISION USING LS-CDRS03-MIN                           00013000
                                 LS-CDRS03-MAX                          00013100
                                 LS-CDRS03-RESULT.                      00013200
                                                                        00013300
      ***************************************************************** 00013400
      *                                                               * 00013500
      *    PARAGRAPH:  P00000-MAINLINE                                * 00013600
      *                                                               * 00013700
      *    FUNCTION :  SUBROUTINE ENTRY -- SEED THE GENERATOR ON THE  * 00013800
      *      FIRST CALL ONLY, ADVANCE IT ONE STEP, AND FOLD THE NEW   * 00013900
      *      SEED INTO THE CALLER'S RANGE.                            * 00014000
      *                                                               * 00014100
      *    CALLED BY:  CDRB01                                         * 00014200
      *                                                               * 00014300
      ***************************************************************** 00014400
                                                                        00014500
       P00000-MAINLINE.                                                 00014600
                                                                        00014700
           IF WS-NOT-YET-SEEDED                                         00014800
               PERFORM P01000-SEED-GENERATOR THRU P01000-EXIT           00014900
           END-IF.                                                      00015000
                                                                        00015100
           PERFORM P02000-NEXT-SEED THRU P02000-EXIT.                   00015200
                                                                        00015300
           COMPUTE WS-RANGE-WIDTH = LS-CDRS03-MAX - LS-CDRS03-MIN + 1.  00015400
           DIVIDE WS-SEED BY WS-RANGE-WIDTH                             00015500
               GIVING WS-QUOTIENT REMAINDER WS-REMAINDER.               00015600
           COMPUTE LS-CDRS03-RESULT = LS-CDRS03-MIN + WS-REMAINDER.     00015700
                                                                        00015800
           GOBACK.                                                      00015900
                                                                        00016000
       P00000-EXIT.                                                     00016100
           EXIT.                                                        00016200
           EJECT                                                        00016300
      ***************************************************************** 00016400
      *                                                               * 00016500
      *    PARAGRAPH:  P01000-SEED-GENERATOR                          * 00016600
      *                                                               * 00016700
      *    FUNCTION :  PULL THE TIME OF DAY AND FOLD IT INTO A SEED   * 00016800
      *      IN THE RANGE 1 THRU WS-MODULUS - 1.  RUNS ONCE PER RUN   * 00016900
      *      UNIT.                                                    * 00017000
      *                                                               * 00017100
      *    CALLED BY:  P00000-MAINLINE                                * 00017200
      *                                                               * 00017300
      ***************************************************************** 00017400
                                                                        00017500
       P01000-SEED-GENERATOR.                                           00017600
                                                                        00017700
           MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.          00017800
                                                                        00017900
           COMPUTE WS-SEED = (WS-CDT-HHMMSS * 100) + WS-CDT-HSEC + 1.   00018000
                                                                        00018100
           DIVIDE WS-SEED BY WS-MODULUS                                 00018200
               GIVING WS-QUOTIENT REMAINDER WS-SEED.                    00018300
                                                                        00018400
           IF WS-SEED = ZERO                                            00018500
               MOVE 1                 TO WS-SEED                        00018600
           END-IF.                                                      00018700
                                                                        00018800
           MOVE 'Y'                   TO WS-SEEDED-SW.                  00018900
                                                                        00019000
       P01000-EXIT.                                                     00019100
           EXIT.                                                        00019200
           EJECT                                                        00019300
      ***************************************************************** 00019400
      *                                                               * 00019500
      *    PARAGRAPH:  P02000-NEXT-SEED                               * 00019600
      *                                                               * 00019700
      *    FUNCTION :  ADVANCE THE PARK-MILLER GENERATOR ONE STEP --  * 00019800
      *      SEED = (SEED * 16807) MOD 2147483647.                    * 00019900
      *                                                               * 00020000
      *    CALLED BY:  P00000-MAINLINE                                * 00020100
      *                                                               * 00020200
      ***************************************************************** 00020300
                                                                        00020400
       P02000-NEXT-SEED.                                                00020500
                                                                        00020600
           COMPUTE WS-PRODUCT = WS-SEED * WS-MULTIPLIER.                00020700
           DIVIDE WS-PRODUCT BY WS-MODULUS                              00020800
               GIVING WS-QUOTIENT REMAINDER WS-SEED.                    00020900
                                                                        00021000
       P02000-EXIT.                                                     00021100
           EXIT.                                                        00021200
           EJECT                                                        00021300
