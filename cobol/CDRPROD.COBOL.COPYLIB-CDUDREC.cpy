      ******************************************************************00000100
      * USAGE DETAIL RECORD (UDR)  -- SEQUENTIAL OUTPUT                *00000200
      *                                                                *00000300
      * ONE FIXED-LENGTH OUTPUT RECORD PER SUBSCRIBER PER MONTH,       *00000400
      * KEYED BY MSISDN + MONTH -- SEE CDRB02 PROGRAM BANNER.          *00000500
      ******************************************************************00000600
       01  CDUDR-RECORD.                                                00000700
           05  CDUDR-KEY.                                               00000800
               10  CDUDR-MSISDN         PIC X(11).                      00000900
               10  CDUDR-MONTH          PIC 9(02).                      00001000
           05  CDUDR-OUTGOING-SECONDS   PIC 9(09).                      00001100
           05  CDUDR-INCOMING-SECONDS   PIC 9(09).                      00001200
           05  FILLER                   PIC X(09).                      00001300
