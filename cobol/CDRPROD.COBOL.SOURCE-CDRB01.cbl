       IDENTIFICATION DIVISION.                                         00000100
       PROGRAM-ID. CDRB01.                                              00000200
       AUTHOR. R HARMON.                                                00000300
       INSTALLATION. CDRPROD OPERATIONS SYSTEMS GROUP.                  00000400
       DATE-WRITTEN. 03/14/88.                                          00000500
       DATE-COMPILED. 03/14/88.                                         00000600
       SECURITY. NON-CONFIDENTIAL.                                      00000700
      *                                                                 00000800
      ***************************************************************** 00000900
      *                 CALL-USAGE BATCH SUITE (CDRPROD)              * 00001000
      *                  OPERATIONS SYSTEMS GROUP                     * 00001100
      *                                                               * 00001200
      * PROGRAM :   CDRB01                                            * 00001300
      *                                                               * 00001400
      * FUNCTION:   PROGRAM CDRB01 IS A BATCH PROGRAM THAT WILL       * 00001500
      *             BUILD THE SUBSCRIBER MASTER (FIRST RUN ONLY, THE  * 00001600
      *             MASTER IS NEVER REBUILT ONCE IT EXISTS) AND THEN  * 00001700
      *             GENERATE ONE CALL DETAIL RECORD (CDR) FILE FOR    * 00001800
      *             EACH OF THE 12 MONTHS OF YEAR 2024.  THE MONTHLY  * 00001900
      *             FILES FEED THE USAGE (UDR) AGGREGATION RUN IN     * 00002000
      *             CDRB02.                                           * 00002100
      *                                                               * 00002200
      * FILES   :   SUBSCRIBER MASTER       -  SEQUENTIAL   (I/O)     * 00002300
      *             CALL DETAIL FILE (X 12) -  SEQUENTIAL   (OUTPUT)  * 00002400
      *                                                               * 00002500
      * CALLS   :   CDRS02 -  START/END OF MONTH EPOCH CALCULATOR     * 00002600
      *             CDRS03 -  RANDOM INTEGER IN RANGE GENERATOR       * 00002700
      *                                                               * 00002800
      ***************************************************************** 00002900
      *             PROGRAM CHANGE LOG                                * 00003000
      *             -------------------                               * 00003100
      *                                                               * 00003200
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00003300
      *  --------   --------------------  --------------------------  * 00003400
      *  03/14/88   R HARMON              INITIAL VERSION.             *00003500
      *  09/02/88   R HARMON              ADDED SUBSCRIBER MASTER      *00003600
      *                                   REBUILD SKIP WHEN FILE IS    *00003700
      *                                   ALREADY PRESENT.             *00003800
      *  05/19/90   T OKONKWO             CORRECTED OVERLAP CHECK TO   *00003900
      *                                   COMPARE AGAINST THE CALLING  *00004000
      *                                   PARTY ONLY, PER REQUEST.     *00004100
      *  11/02/91   T OKONKWO             SORT-BEFORE-WRITE ADDED SO   *00004200
      *                                   MONTHLY FILES ARE ALWAYS IN  *00004300
      *                                   START-TIME SEQUENCE.         *00004400
      *  02/27/93   P DUBOIS              RAISED MAX CALLS/MONTH FROM  *00004500
      *                                   500 TO 1000 PER MKTG REQ.    *00004600
      *  08/14/95   P DUBOIS              WIDENED MSISDN TABLE TO 100  *00004700
      *                                   ENTRIES (WAS 50).            *00004800
      *  10/22/98   L VANCE                Y2K REVIEW -- ALL DATE      *00004900
      *                                   FIELDS IN THIS PROGRAM ARE   *00005000
      *                                   EPOCH SECONDS OR 4-DIGIT     *00005100
      *                                   YEARS.  NO 2-DIGIT YEAR      *00005200
      *                                   WINDOWING IS IN USE HERE.    *00005300
      *                                   NO CHANGE REQUIRED.          *00005400
      *  03/09/99   L VANCE                Y2K SIGN-OFF LOGGED -- SEE  *00005500
      *                                   PROJECT BINDER CR-1998-114.  *00005600
      *  06/30/03   J FEATHERSTONE         TKT# CDR-0472 -- CANDIDATE  *00005700
      *                                   LOOP NOW RUNS CALLS-COUNT+1  *00005800
      *                                   TIMES ON PURPOSE, MATCHING   *00005900
      *                                   THE ORIGINAL SPECIFICATION.  *00006000
      *                                   DO NOT "FIX" THIS.           *00006100
      *  04/11/07   J FEATHERSTONE         TKT# CDR-0616 -- DYNAMIC    *00006200
      *                                   DD NAME BUILD MOVED TO ITS   *00006300
      *                                   OWN PARAGRAPH.               *00006400
      *  08/14/09   P DUBOIS              TKT# CDR-0701 -- ADDED A     *00006500
      *                                   FLAT ALPHANUMERIC VIEW OF    *00006600
      *                                   WS-CAND-MSISDN SO THE SUBSCR-*00006700
      *                                   IBER TABLE MOVE MATCHES THE  *00006800
      *                                   CDR-MSISDN-R IDIOM USED IN   *00006900
      *                                   CDRREC.                      *00007000
      *  03/02/12   J FEATHERSTONE         TKT# CDR-0833 -- SUBSCR-    *00007100
      *                                   MSTR-REC NOW COMES FROM THE  *00007200
      *                                   CDSUBSCR COPYBOOK INSTEAD OF *00007300
      *                                   BEING KEYED IN BY HAND -- ONE*00007400
      *                                   LAYOUT, NOT TWO.             *00007500
      *  09/18/14   P DUBOIS              TKT# CDR-0914 -- DROPPED THE *00007600
      *                                   ASCENDING KEY/INDEXED BY ON  *00007700
      *                                   WS-CDR-TABLE.  THE SORT IS A *00007800
      *                                   HAND-ROLLED INSERTION SORT   *00007900
      *                                   ON WS-SUB1/WS-SUB2, NOT A    *00008000
      *                                   SEARCH ALL -- THE INDEX WAS  *00008100
      *                                   NEVER USED.                  *00008200
      *  11/03/16   T OKONKWO             TKT# CDR-0955 -- REMOVED THE *00008300
      *                                   UPSI-0 "TRACE" SWITCH AND THE*00008400
      *                                   STARTING-MONTH DISPLAY.  THIS*00008500
      *                                   SHOP HAS NEVER RUN WITH UPSI *00008600
      *                                   SWITCHES AND NOBODY COULD    *00008700
      *                                   SAY WHO SETS THIS ONE AT JCL *00008800
      *                                   TIME.  USE THE SPOOL OR A    *00008900
      *                                   DEBUG COMPILE IF YOU NEED TO *00009000
      *                                   SEE WHAT MONTH IS RUNNING.   *00009100
      *                                                               * 00009200
      ***************************************************************** 00009300
           EJECT                                                        00009400
       ENVIRONMENT DIVISION.                                            00009500
                                                                        00009600
       INPUT-OUTPUT SECTION.                                            00009700
                                                                        00009800
       FILE-CONTROL.                                                    00009900
                                                                        00010000
           SELECT SUBSCR-MSTR         ASSIGN TO SUBSMSTR                00010100
                                       ORGANIZATION IS LINE SEQUENTIAL  00010200
                                       FILE STATUS IS WS-SUBSCR-STATUS. 00010300
                                                                        00010400
      *    CDR-FILE IS REASSIGNED TO CDR01 THRU CDR12 AT OPEN TIME BY   00010500
      *    MOVING THE DDNAME OF THE MONTH INTO WS-CDR-DDNAME BEFORE     00010600
      *    EACH OPEN -- ONE FD SERVES ALL TWELVE MONTHLY FILES.         00010700
                                                                        00010800
           SELECT CDR-FILE            ASSIGN TO WS-CDR-DDNAME           00010900
                                       ORGANIZATION IS LINE SEQUENTIAL  00011000
                                       FILE STATUS IS WS-CDR-STATUS.    00011100
                                                                        00011200
           EJECT                                                        00011300
       DATA DIVISION.                                                   00011400
                                                                        00011500
       FILE SECTION.                                                    00011600
                                                                        00011700
       FD  SUBSCR-MSTR                                                  00011800
           RECORD CONTAINS 20 CHARACTERS.                               00011900
           COPY CDSUBSCR.                                               00012000
                                                                        00012100
           EJECT                                                        00012200
       FD  CDR-FILE                                                     00012300
           RECORD CONTAINS 80 CHARACTERS.                               00012400
       01  CDR-FILE-REC                PIC X(80).                       00012500
                                                                        00012600
           EJECT                                                        00012700
       WORKING-STORAGE SECTION.                                         00012800
                                                                        00012900
      ***************************************************************** 00013000
      *    SWITCHES                                                   * 00013100
      ***************************************************************** 00013200
                                                                        00013300
       01  WS-SWITCHES.                                                 00013400
           05  WS-SUBSCR-MSTR-SW       PIC X     VALUE SPACES.          00013500
               88  SUBSCR-MSTR-MISSING          VALUE 'M'.              00013600
               88  SUBSCR-MSTR-PRESENT          VALUE 'P'.              00013700
           05  WS-DUP-FOUND-SW         PIC X     VALUE 'N'.             00013800
               88  DUP-FOUND                     VALUE 'Y'.             00013900
               88  NO-DUP-FOUND                  VALUE 'N'.             00014000
           05  WS-SHIFT-DONE-SW        PIC X     VALUE 'N'.             00014100
               88  SHIFT-DONE                    VALUE 'Y'.             00014200
                                                                        00014300
      ***************************************************************** 00014400
      *    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS)                * 00014500
      ***************************************************************** 00014600
                                                                        00014700
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00014800
       77  WS-SUB2                     PIC S9(4) COMP VALUE +0.         00014900
       77  WS-MONTH                    PIC S9(4) COMP VALUE +0.         00015000
       77  WS-CALL-INDEX               PIC S9(4) COMP VALUE +0.         00015100
       77  WS-CALLER-INDEX             PIC S9(4) COMP VALUE +0.         00015200
       77  WS-SUBSCR-COUNT             PIC S9(4) COMP VALUE +0.         00015300
       77  WS-TARGET-SUBSCR-COUNT      PIC S9(4) COMP VALUE +0.         00015400
       77  WS-CALLS-COUNT              PIC S9(4) COMP VALUE +0.         00015500
       77  WS-ACCEPTED-COUNT           PIC S9(4) COMP VALUE +0.         00015600
       77  WS-TYPE-DRAW                PIC S9(4) COMP VALUE +0.         00015700
                                                                        00015800
      ***************************************************************** 00015900
      *    MISCELLANEOUS WORK FIELDS                                  * 00016000
      ***************************************************************** 00016100
                                                                        00016200
       01  WS-MISCELLANEOUS-FIELDS.                                     00016300
           05  WS-SUBSCR-STATUS        PIC XX    VALUE SPACES.          00016400
               88  SUBSCR-OK                     VALUE '00'.            00016500
               88  SUBSCR-EOF                     VALUE '10'.           00016600
               88  SUBSCR-NOTFOUND                VALUE '35'.           00016700
           05  WS-CDR-STATUS           PIC XX    VALUE SPACES.          00016800
               88  CDR-OK                         VALUE '00'.           00016900
               88  CDR-EOF                         VALUE '10'.          00017000
           05  WS-CDR-DDNAME           PIC X(08) VALUE SPACES.          00017100
           05  WS-CDR-DDNAME-R         REDEFINES WS-CDR-DDNAME.         00017200
               10  WS-CDR-DD-STEM      PIC X(03).                       00017300
               10  WS-CDR-DD-MONTH     PIC 99.                          00017400
               10  FILLER              PIC X(03).                       00017500
           05  WS-RANDOM-MIN           PIC 9(10) VALUE ZEROES.          00017600
           05  WS-RANDOM-MAX           PIC 9(10) VALUE ZEROES.          00017700
           05  WS-RANDOM-RESULT        PIC 9(10) VALUE ZEROES.          00017800
                                                                        00017900
      ***************************************************************** 00018000
      *    SUBSCRIBER TABLE -- UP TO 100 SUBSCRIBERS PER RUN          * 00018100
      ***************************************************************** 00018200
                                                                        00018300
       01  WS-SUBSCR-TABLE-AREA.                                        00018400
           05  WS-SUBSCR-ENTRY         OCCURS 100 TIMES                 00018500
                                       PIC X(11).                       00018600
                                                                        00018700
      ***************************************************************** 00018800
      *    CANDIDATE MSISDN BUILD AREA                                * 00018900
      ***************************************************************** 00019000
                                                                        00019100
       01  WS-CAND-MSISDN.                                              00019200
           05  WS-CAND-MSISDN-PREFIX   PIC X(02).                       00019300
           05  WS-CAND-MSISDN-NUMBER   PIC 9(09).                       00019400
       01  WS-CAND-MSISDN-R            REDEFINES WS-CAND-MSISDN         00019500
                                       PIC X(11).                       00019600
                                                                        00019700
      ***************************************************************** 00019800
      *    ACTIVE-CALL TABLE -- PARALLEL TO WS-SUBSCR-ENTRY,          * 00019900
      *    WS-ACTIVE-UNTIL (N) IS THE END-TIME OF THE LAST CALL       * 00020000
      *    ACCEPTED FOR SUBSCRIBER (N) THIS MONTH, ZERO IF NONE YET.  * 00020100
      ***************************************************************** 00020200
                                                                        00020300
       01  WS-ACTIVE-TABLE-AREA.                                        00020400
           05  WS-ACTIVE-UNTIL         OCCURS 100 TIMES                 00020500
                                       PIC 9(10).                       00020600
                                                                        00020700
      ***************************************************************** 00020800
      *    DAYS-IN-MONTH TABLE -- YEAR 2024 ONLY (LEAP YEAR, FEB=29)  * 00020900
      ***************************************************************** 00021000
                                                                        00021100
       01  WS-DAYS-IN-MONTH-TABLE.                                      00021200
           05  FILLER                  PIC 9(02) VALUE 31.              00021300
           05  FILLER                  PIC 9(02) VALUE 29.              00021400
           05  FILLER                  PIC 9(02) VALUE 31.              00021500
           05  FILLER                  PIC 9(02) VALUE 30.              00021600
           05  FILLER                  PIC 9(02) VALUE 31.              00021700
           05  FILLER                  PIC 9(02) VALUE 30.              00021800
           05  FILLER                  PIC 9(02) VALUE 31.              00021900
           05  FILLER                  PIC 9(02) VALUE 31.              00022000
           05  FILLER                  PIC 9(02) VALUE 30.              00022100
           05  FILLER                  PIC 9(02) VALUE 31.              00022200
           05  FILLER                  PIC 9(02) VALUE 30.              00022300
           05  FILLER                  PIC 9(02) VALUE 31.              00022400
       01  WS-DAYS-IN-MONTH-R          REDEFINES                        00022500
           WS-DAYS-IN-MONTH-TABLE.                                      00022600
           05  WS-DAYS-IN-MONTH        OCCURS 12 TIMES                  00022700
                                       PIC 9(02).                       00022800
                                                                        00022900
      ***************************************************************** 00023000
      *    MONTH-SCOPE WORK FIELDS                                    * 00023100
      ***************************************************************** 00023200
                                                                        00023300
       01  WS-MONTH-BOUNDS.                                             00023400
           05  WS-MONTH-START-EPOCH    PIC 9(10) VALUE ZEROES.          00023500
           05  WS-MONTH-END-EPOCH      PIC 9(10) VALUE ZEROES.          00023600
                                                                        00023700
      ***************************************************************** 00023800
      *    CANDIDATE / ACCEPTED CALL RECORD AREA                      * 00023900
      ***************************************************************** 00024000
                                                                        00024100
           COPY CDRREC.                                                 00024200
                                                                        00024300
       01  WS-CAND-CALL.                                                00024400
           05  WS-CAND-CALL-TYPE       PIC X(02).                       00024500
           05  WS-CAND-CALLER-MSISDN   PIC X(11).                       00024600
           05  WS-CAND-START-TIME      PIC 9(10).                       00024700
           05  WS-CAND-DURATION        PIC 9(10).                       00024800
           05  WS-CAND-END-TIME        PIC 9(10).                       00024900
                                                                        00025000
      ***************************************************************** 00025100
      *    ACCEPTED-CALL TABLE FOR THE MONTH, SORTED BEFORE WRITE     * 00025200
      *    (1001 = CALLS-COUNT MAXIMUM OF 1000, PLUS 1 FOR THE        * 00025300
      *    OFF-BY-ONE CANDIDATE LOOP BOUND -- SEE CHANGE LOG)         * 00025400
      ***************************************************************** 00025500
                                                                        00025600
       01  WS-CDR-TABLE-AREA.                                           00025700
           05  WS-CDR-TABLE            OCCURS 1001 TIMES.               00025800
               10  WS-CDR-TYPE         PIC X(02).                       00025900
               10  WS-CDR-MSISDN-T     PIC X(11).                       00026000
               10  WS-CDR-START-TIME   PIC 9(10).                       00026100
               10  WS-CDR-END-TIME     PIC 9(10).                       00026200
                                                                        00026300
       01  WS-CDR-SWAP-ENTRY.                                           00026400
           05  WS-SWAP-TYPE            PIC X(02).                       00026500
           05  WS-SWAP-MSISDN          PIC X(11).                       00026600
           05  WS-SWAP-START-TIME      PIC 9(10).                       00026700
           05  WS-SWAP-END-TIME        PIC 9(10).                       00026800
                                                                        00026900
      ***************************************************************** 00027000
      *    CDRS02 / CDRS03 CALL PARAMETER AREAS                       * 00027100
      ***************************************************************** 00027200
                                                                        00027300
       01  WS-CDRS02-PARMS.                                             00027400
           05  WS-CDRS02-YEAR          PIC 9(04) VALUE 2024.            00027500
           05  WS-CDRS02-MONTH         PIC 9(02) VALUE ZEROES.          00027600
           05  WS-CDRS02-DAY           PIC 9(02) VALUE ZEROES.          00027700
           05  WS-CDRS02-HOUR          PIC 9(02) VALUE ZEROES.          00027800
           05  WS-CDRS02-MINUTE        PIC 9(02) VALUE ZEROES.          00027900
           05  WS-CDRS02-SECOND        PIC 9(02) VALUE ZEROES.          00028000
           05  WS-CDRS02-EPOCH         PIC 9(10) VALUE ZEROES.          00028100
                                                                        00028200
      ***************************************************************** 00028300
      *    GENERAL ERROR PROCESSING WORK AREAS                        * 00028400
      ***************************************************************** 00028500
                                                                        00028600
           COPY CDRERRWS.                                               00028700
                                                                        00028800
           EJECT                                                        00028900
      ***************************************************************** 00029000
      *    P R O C E D U R E    D I V I S I O N                       * 00029100
      ***************************************************************** 00029200
                                                                        00029300
       PROCEDURE DIVISION.                                              00029400
                                                                        00029500
      ***************************************************************** 00029600
      *                                                               * 00029700
      *    PARAGRAPH:  P00000-MAINLINE                                * 00029800
      *                                                               * 00029900
      *    FUNCTION :  PROGRAM ENTRY -- LOAD OR BUILD THE SUBSCRIBER  * 00030000
      *      MASTER, THEN GENERATE THE TWELVE MONTHLY CDR FILES.      * 00030100
      *                                                               * 00030200
      *    CALLED BY:  NONE                                           * 00030300
      *                                                               * 00030400
      ***************************************************************** 00030500
                                                                        00030600
       P00000-MAINLINE.                                                 00030700
                                                                        00030800
           PERFORM P01000-CHECK-SUBSCR-MSTR THRU P01000-EXIT.           00030900
                                                                        00031000
           IF SUBSCR-MSTR-MISSING                                       00031100
               PERFORM P01100-BUILD-SUBSCRIBERS THRU P01100-EXIT        00031200
               PERFORM P01900-WRITE-SUBSCR-MSTR THRU P01900-EXIT        00031300
           ELSE                                                         00031400
               PERFORM P01800-LOAD-SUBSCR-MSTR  THRU P01800-EXIT        00031500
           END-IF.                                                      00031600
                                                                        00031700
           PERFORM P02000-GEN-MONTH THRU P02000-EXIT                    00031800
               VARYING WS-MONTH FROM 1 BY 1 UNTIL WS-MONTH > 12.        00031900
                                                                        00032000
           GOBACK.                                                      00032100
                                                                        00032200
       P00000-EXIT.                                                     00032300
           EXIT.                                                        00032400
           EJECT                                                        00032500
      ***************************************************************** 00032600
      *                                                               * 00032700
      *    PARAGRAPH:  P01000-CHECK-SUBSCR-MSTR                       * 00032800
      *                                                               * 00032900
      *    FUNCTION :  OPEN THE SUBSCRIBER MASTER FOR INPUT TO SEE    * 00033000
      *      WHETHER IT ALREADY EXISTS.  A STATUS OF '35' MEANS THE   * 00033100
      *      MASTER HAS NEVER BEEN BUILT.                             * 00033200
      *                                                               * 00033300
      *    CALLED BY:  P00000-MAINLINE                                * 00033400
      *                                                               * 00033500
      ***************************************************************** 00033600
                                                                        00033700
       P01000-CHECK-SUBSCR-MSTR.                                        00033800
                                                                        00033900
           OPEN INPUT SUBSCR-MSTR.                                      00034000
                                                                        00034100
           IF SUBSCR-NOTFOUND                                           00034200
               MOVE 'M'              TO WS-SUBSCR-MSTR-SW               00034300
           ELSE                                                         00034400
               MOVE 'P'              TO WS-SUBSCR-MSTR-SW               00034500
               CLOSE SUBSCR-MSTR                                        00034600
           END-IF.                                                      00034700
                                                                        00034800
       P01000-EXIT.                                                     00034900
           EXIT.                                                        00035000
           EJECT                                                        00035100
      ***************************************************************** 00035200
      *                                                               * 00035300
      *    PARAGRAPH:  P01100-BUILD-SUBSCRIBERS                       * 00035400
      *                                                               * 00035500
      *    FUNCTION :  DRAW A TARGET SUBSCRIBER COUNT UNIFORMLY IN    * 00035600
      *      [10,100] AND GENERATE THAT MANY UNIQUE MSISDNS INTO      * 00035700
      *      WS-SUBSCR-TABLE-AREA.                                    * 00035800
      *                                                               * 00035900
      *    CALLED BY:  P00000-MAINLINE                                * 00036000
      *                                                               * 00036100
      ***************************************************************** 00036200
                                                                        00036300
       P01100-BUILD-SUBSCRIBERS.                                        00036400
                                                                        00036500
           MOVE 10                  TO WS-RANDOM-MIN.                   00036600
           MOVE 100                 TO WS-RANDOM-MAX.                   00036700
           CALL 'CDRS03'            USING WS-RANDOM-MIN                 00036800
                                           WS-RANDOM-MAX                00036900
                                           WS-RANDOM-RESULT.            00037000
           MOVE WS-RANDOM-RESULT    TO WS-TARGET-SUBSCR-COUNT.          00037100
           MOVE ZERO                TO WS-SUBSCR-COUNT.                 00037200
                                                                        00037300
           PERFORM P01200-GEN-ONE-MSISDN THRU P01200-EXIT               00037400
               UNTIL WS-SUBSCR-COUNT NOT LESS THAN                      00037500
                     WS-TARGET-SUBSCR-COUNT.                            00037600
                                                                        00037700
       P01100-EXIT.                                                     00037800
           EXIT.                                                        00037900
           EJECT                                                        00038000
      ***************************************************************** 00038100
      *                                                               * 00038200
      *    PARAGRAPH:  P01200-GEN-ONE-MSISDN                          * 00038300
      *                                                               * 00038400
      *    FUNCTION :  DRAW ONE CANDIDATE "79"+9-DIGIT MSISDN; ADD IT * 00038500
      *      TO THE SUBSCRIBER TABLE IF IT IS NOT ALREADY THERE.      * 00038600
      *      A DUPLICATE SIMPLY COSTS ANOTHER TRIP AROUND THE LOOP.   * 00038700
      *                                                               * 00038800
      *    CALLED BY:  P01100-BUILD-SUBSCRIBERS                       * 00038900
      *                                                               * 00039000
      ***************************************************************** 00039100
                                                                        00039200
       P01200-GEN-ONE-MSISDN.                                           00039300
                                                                        00039400
           MOVE ZERO                TO WS-RANDOM-MIN.                   00039500
           MOVE 999999999           TO WS-RANDOM-MAX.                   00039600
           CALL 'CDRS03'            USING WS-RANDOM-MIN                 00039700
                                           WS-RANDOM-MAX                00039800
                                           WS-RANDOM-RESULT.            00039900
           MOVE '79'                TO WS-CAND-MSISDN-PREFIX.           00040000
           MOVE WS-RANDOM-RESULT    TO WS-CAND-MSISDN-NUMBER.           00040100
                                                                        00040200
           PERFORM P01300-CHECK-DUP THRU P01300-EXIT.                   00040300
                                                                        00040400
           IF NO-DUP-FOUND                                              00040500
               ADD 1                 TO WS-SUBSCR-COUNT                 00040600
               MOVE WS-CAND-MSISDN-R TO WS-SUBSCR-ENTRY (WS-SUBSCR-COUNT00040700
                                        )                               00040800
           END-IF.                                                      00040900
                                                                        00041000
       P01200-EXIT.                                                     00041100
           EXIT.                                                        00041200
           EJECT                                                        00041300
      ***************************************************************** 00041400
      *                                                               * 00041500
      *    PARAGRAPH:  P01300-CHECK-DUP                               * 00041600
      *                                                               * 00041700
      *    FUNCTION :  LINEAR-SEARCH THE SUBSCRIBERS BUILT SO FAR FOR * 00041800
      *      A MATCH ON WS-CAND-MSISDN.                               * 00041900
      *                                                               * 00042000
      *    CALLED BY:  P01200-GEN-ONE-MSISDN                          * 00042100
      *                                                               * 00042200
      ***************************************************************** 00042300
                                                                        00042400
       P01300-CHECK-DUP.                                                00042500
                                                                        00042600
           MOVE 'N'                 TO WS-DUP-FOUND-SW.                 00042700
                                                                        00042800
           PERFORM P01310-CHECK-DUP-LOOP THRU P01310-EXIT               00042900
               VARYING WS-SUB1 FROM 1 BY 1                              00043000
               UNTIL WS-SUB1 > WS-SUBSCR-COUNT                          00043100
                  OR DUP-FOUND.                                         00043200
                                                                        00043300
       P01300-EXIT.                                                     00043400
           EXIT.                                                        00043500
                                                                        00043600
       P01310-CHECK-DUP-LOOP.                                           00043700
                                                                        00043800
           IF WS-CAND-MSISDN = WS-SUBSCR-ENTRY (WS-SUB1)                00043900
               MOVE 'Y'              TO WS-DUP-FOUND-SW                 00044000
           END-IF.                                                      00044100
                                                                        00044200
       P01310-EXIT.                                                     00044300
           EXIT.                                                        00044400
           EJECT                                                        00044500
      ***************************************************************** 00044600
      *                                                               * 00044700
      *    PARAGRAPH:  P01800-LOAD-SUBSCR-MSTR                        * 00044800
      *                                                               * 00044900
      *    FUNCTION :  THE MASTER ALREADY EXISTS -- READ IT INTO      * 00045000
      *      WS-SUBSCR-TABLE-AREA SO THE CALL GENERATOR BELOW CAN     * 00045100
      *      DRAW CALLING PARTIES FROM IT.                            * 00045200
      *                                                               * 00045300
      *    CALLED BY:  P00000-MAINLINE                                * 00045400
      *                                                               * 00045500
      ***************************************************************** 00045600
                                                                        00045700
       P01800-LOAD-SUBSCR-MSTR.                                         00045800
                                                                        00045900
           OPEN INPUT SUBSCR-MSTR.                                      00046000
           MOVE ZERO                TO WS-SUBSCR-COUNT.                 00046100
                                                                        00046200
           PERFORM P01810-LOAD-ONE-SUBSCR THRU P01810-EXIT              00046300
               UNTIL SUBSCR-EOF.                                        00046400
                                                                        00046500
           CLOSE SUBSCR-MSTR.                                           00046600
                                                                        00046700
       P01800-EXIT.                                                     00046800
           EXIT.                                                        00046900
                                                                        00047000
       P01810-LOAD-ONE-SUBSCR.                                          00047100
                                                                        00047200
           READ SUBSCR-MSTR INTO SUBSCR-MSTR-REC.                       00047300
                                                                        00047400
           IF NOT SUBSCR-EOF                                            00047500
               ADD 1                 TO WS-SUBSCR-COUNT                 00047600
               MOVE SM-MSISDN        TO                                 00047700
                   WS-SUBSCR-ENTRY (WS-SUBSCR-COUNT)                    00047800
           END-IF.                                                      00047900
                                                                        00048000
       P01810-EXIT.                                                     00048100
           EXIT.                                                        00048200
           EJECT                                                        00048300
      ***************************************************************** 00048400
      *                                                               * 00048500
      *    PARAGRAPH:  P01900-WRITE-SUBSCR-MSTR                       * 00048600
      *                                                               * 00048700
      *    FUNCTION :  WRITE THE NEWLY BUILT SUBSCRIBER TABLE OUT TO  * 00048800
      *      THE SUBSCRIBER MASTER FILE.                              * 00048900
      *                                                               * 00049000
      *    CALLED BY:  P00000-MAINLINE                                * 00049100
      *                                                               * 00049200
      ***************************************************************** 00049300
                                                                        00049400
       P01900-WRITE-SUBSCR-MSTR.                                        00049500
                                                                        00049600
           OPEN OUTPUT SUBSCR-MSTR.                                     00049700
                                                                        00049800
           PERFORM P01910-WRITE-ONE-SUBSCR THRU P01910-EXIT             00049900
               VARYING WS-SUB1 FROM 1 BY 1                              00050000
               UNTIL WS-SUB1 > WS-SUBSCR-COUNT.                         00050100
                                                                        00050200
           CLOSE SUBSCR-MSTR.                                           00050300
                                                                        00050400
       P01900-EXIT.                                                     00050500
           EXIT.                                                        00050600
                                                                        00050700
       P01910-WRITE-ONE-SUBSCR.                                         00050800
                                                                        00050900
           MOVE SPACES               TO SUBSCR-MSTR-REC.                00051000
           MOVE WS-SUBSCR-ENTRY (WS-SUB1)                               00051100
                                      TO SM-MSISDN.                     00051200
           WRITE SUBSCR-MSTR-REC.                                       00051300
                                                                        00051400
       P01910-EXIT.                                                     00051500
           EXIT.                                                        00051600
           EJECT                                                        00051700
      ***************************************************************** 00051800
      *                                                               * 00051900
      *    PARAGRAPH:  P02000-GEN-MONTH                               * 00052000
      *                                                               * 00052100
      *    FUNCTION :  GENERATE ONE MONTH'S CDR FILE -- COMPUTE THE   * 00052200
      *      MONTH'S START/END EPOCH, CLEAR THE ACTIVE-CALL TABLE,    * 00052300
      *      DRAW A CALLS-COUNT, GENERATE CALLS-COUNT+1 CANDIDATES,   * 00052400
      *      SORT THE ACCEPTED ONES, WRITE THE MONTH'S FILE.          * 00052500
      *                                                               * 00052600
      *    CALLED BY:  P00000-MAINLINE                                * 00052700
      *                                                               * 00052800
      ***************************************************************** 00052900
                                                                        00053000
       P02000-GEN-MONTH.                                                00053100
                                                                        00053200
           MOVE WS-MONTH             TO WS-CDRS02-MONTH.                00053300
           MOVE 1                    TO WS-CDRS02-DAY.                  00053400
           MOVE ZERO                 TO WS-CDRS02-HOUR                  00053500
                                         WS-CDRS02-MINUTE               00053600
                                         WS-CDRS02-SECOND.              00053700
           CALL 'CDRS02'             USING WS-CDRS02-YEAR               00053800
                                            WS-CDRS02-MONTH             00053900
                                            WS-CDRS02-DAY               00054000
                                            WS-CDRS02-HOUR              00054100
                                            WS-CDRS02-MINUTE            00054200
                                            WS-CDRS02-SECOND            00054300
                                            WS-CDRS02-EPOCH.            00054400
           MOVE WS-CDRS02-EPOCH      TO WS-MONTH-START-EPOCH.           00054500
                                                                        00054600
           MOVE WS-DAYS-IN-MONTH (WS-MONTH)                             00054700
                                     TO WS-CDRS02-DAY.                  00054800
           MOVE 23                  TO WS-CDRS02-HOUR.                  00054900
           MOVE 59                  TO WS-CDRS02-MINUTE                 00055000
                                        WS-CDRS02-SECOND.               00055100
           CALL 'CDRS02'             USING WS-CDRS02-YEAR               00055200
                                            WS-CDRS02-MONTH             00055300
                                            WS-CDRS02-DAY               00055400
                                            WS-CDRS02-HOUR              00055500
                                            WS-CDRS02-MINUTE            00055600
                                            WS-CDRS02-SECOND            00055700
                                            WS-CDRS02-EPOCH.            00055800
           MOVE WS-CDRS02-EPOCH      TO WS-MONTH-END-EPOCH.             00055900
                                                                        00056000
           PERFORM P02050-CLEAR-ACTIVE THRU P02050-EXIT                 00056100
               VARYING WS-SUB1 FROM 1 BY 1                              00056200
               UNTIL WS-SUB1 > WS-SUBSCR-COUNT.                         00056300
                                                                        00056400
           MOVE 20                  TO WS-RANDOM-MIN.                   00056500
           MOVE 1000                TO WS-RANDOM-MAX.                   00056600
           CALL 'CDRS03'            USING WS-RANDOM-MIN                 00056700
                                           WS-RANDOM-MAX                00056800
                                           WS-RANDOM-RESULT.            00056900
           MOVE WS-RANDOM-RESULT    TO WS-CALLS-COUNT.                  00057000
           MOVE ZERO                TO WS-ACCEPTED-COUNT.               00057100
                                                                        00057200
           PERFORM P02200-GEN-ONE-CALL THRU P02200-EXIT                 00057300
               VARYING WS-CALL-INDEX FROM 0 BY 1                        00057400
               UNTIL WS-CALL-INDEX > WS-CALLS-COUNT.                    00057500
                                                                        00057600
           PERFORM P02400-SORT-MONTH THRU P02400-EXIT.                  00057700
                                                                        00057800
           PERFORM P02500-WRITE-MONTH-FILE THRU P02500-EXIT.            00057900
                                                                        00058000
       P02000-EXIT.                                                     00058100
           EXIT.                                                        00058200
                                                                        00058300
       P02050-CLEAR-ACTIVE.                                             00058400
                                                                        00058500
           MOVE ZERO                 TO WS-ACTIVE-UNTIL (WS-SUB1).      00058600
                                                                        00058700
       P02050-EXIT.                                                     00058800
           EXIT.                                                        00058900
           EJECT                                                        00059000
      ***************************************************************** 00059100
      *                                                               * 00059200
      *    PARAGRAPH:  P02200-GEN-ONE-CALL                            * 00059300
      *                                                               * 00059400
      *    FUNCTION :  DRAW ONE CANDIDATE CALL.  IF THE CALLING       * 00059500
      *      SUBSCRIBER IS STILL RECORDED AS ACTIVE PAST THIS CALL'S  * 00059600
      *      START TIME, DISCARD THE CANDIDATE AND DO NOT RETRY.      * 00059700
      *      OTHERWISE ACCEPT IT AND ADVANCE THE ACTIVE-UNTIL MARKER. * 00059800
      *                                                               * 00059900
      *    CALLED BY:  P02000-GEN-MONTH                               * 00060000
      *                                                               * 00060100
      ***************************************************************** 00060200
                                                                        00060300
       P02200-GEN-ONE-CALL.                                             00060400
                                                                        00060500
           MOVE 1                    TO WS-RANDOM-MIN.                  00060600
           MOVE WS-SUBSCR-COUNT      TO WS-RANDOM-MAX.                  00060700
           CALL 'CDRS03'             USING WS-RANDOM-MIN                00060800
                                            WS-RANDOM-MAX               00060900
                                            WS-RANDOM-RESULT.           00061000
           MOVE WS-RANDOM-RESULT     TO WS-CALLER-INDEX.                00061100
                                                                        00061200
           MOVE 1                    TO WS-RANDOM-MIN.                  00061300
           MOVE 2                    TO WS-RANDOM-MAX.                  00061400
           CALL 'CDRS03'             USING WS-RANDOM-MIN                00061500
                                            WS-RANDOM-MAX               00061600
                                            WS-RANDOM-RESULT.           00061700
           MOVE WS-RANDOM-RESULT     TO WS-TYPE-DRAW.                   00061800
           IF WS-TYPE-DRAW = 1                                          00061900
               MOVE '01'             TO WS-CAND-CALL-TYPE               00062000
           ELSE                                                         00062100
               MOVE '02'             TO WS-CAND-CALL-TYPE               00062200
           END-IF.                                                      00062300
                                                                        00062400
           MOVE WS-MONTH-START-EPOCH TO WS-RANDOM-MIN.                  00062500
           COMPUTE WS-RANDOM-MAX = WS-MONTH-END-EPOCH - 1.              00062600
           CALL 'CDRS03'             USING WS-RANDOM-MIN                00062700
                                            WS-RANDOM-MAX               00062800
                                            WS-RANDOM-RESULT.           00062900
           MOVE WS-RANDOM-RESULT     TO WS-CAND-START-TIME.             00063000
                                                                        00063100
           MOVE 1                    TO WS-RANDOM-MIN.                  00063200
           MOVE 3600                 TO WS-RANDOM-MAX.                  00063300
           CALL 'CDRS03'             USING WS-RANDOM-MIN                00063400
                                            WS-RANDOM-MAX               00063500
                                            WS-RANDOM-RESULT.           00063600
           MOVE WS-RANDOM-RESULT     TO WS-CAND-DURATION.               00063700
                                                                        00063800
           COMPUTE WS-CAND-END-TIME = WS-CAND-START-TIME +              00063900
                                       WS-CAND-DURATION.                00064000
           MOVE WS-SUBSCR-ENTRY (WS-CALLER-INDEX)                       00064100
                                     TO WS-CAND-CALLER-MSISDN.          00064200
                                                                        00064300
           IF WS-ACTIVE-UNTIL (WS-CALLER-INDEX) > WS-CAND-START-TIME    00064400
               GO TO P02200-EXIT                                        00064500
           END-IF.                                                      00064600
                                                                        00064700
           ADD 1                     TO WS-ACCEPTED-COUNT.              00064800
           MOVE WS-CAND-CALL-TYPE    TO                                 00064900
               WS-CDR-TYPE (WS-ACCEPTED-COUNT).                         00065000
           MOVE WS-CAND-CALLER-MSISDN TO                                00065100
               WS-CDR-MSISDN-T (WS-ACCEPTED-COUNT).                     00065200
           MOVE WS-CAND-START-TIME   TO                                 00065300
               WS-CDR-START-TIME (WS-ACCEPTED-COUNT).                   00065400
           MOVE WS-CAND-END-TIME     TO                                 00065500
               WS-CDR-END-TIME (WS-ACCEPTED-COUNT).                     00065600
           MOVE WS-CAND-END-TIME     TO                                 00065700
               WS-ACTIVE-UNTIL (WS-CALLER-INDEX).                       00065800
                                                                        00065900
       P02200-EXIT.                                                     00066000
           EXIT.                                                        00066100
           EJECT                                                        00066200
      ***************************************************************** 00066300
      *                                                               * 00066400
      *    PARAGRAPH:  P02400-SORT-MONTH                              * 00066500
      *                                                               * 00066600
      *    FUNCTION :  IN-MEMORY INSERTION SORT OF THE ACCEPTED-CALL  * 00066700
      *      TABLE ASCENDING ON START TIME.  NO SORT VERB IS USED --  * 00066800
      *      THE TABLE IS SMALL ENOUGH TO SORT IN PLACE WITH A PAIR   * 00066900
      *      OF PERFORMED PARAGRAPHS.                                 * 00067000
      *                                                               * 00067100
      *    CALLED BY:  P02000-GEN-MONTH                               * 00067200
      *                                                               * 00067300
      ***************************************************************** 00067400
                                                                        00067500
       P02400-SORT-MONTH.                                               00067600
                                                                        00067700
           IF WS-ACCEPTED-COUNT < 2                                     00067800
               GO TO P02400-EXIT                                        00067900
           END-IF.                                                      00068000
                                                                        00068100
           PERFORM P02410-SORT-OUTER THRU P02410-EXIT                   00068200
               VARYING WS-SUB1 FROM 2 BY 1                              00068300
               UNTIL WS-SUB1 > WS-ACCEPTED-COUNT.                       00068400
                                                                        00068500
       P02400-EXIT.                                                     00068600
           EXIT.                                                        00068700
                                                                        00068800
       P02410-SORT-OUTER.                                               00068900
                                                                        00069000
           MOVE WS-CDR-TABLE (WS-SUB1) TO WS-CDR-SWAP-ENTRY.            00069100
           MOVE WS-SUB1                TO WS-SUB2.                      00069200
           MOVE 'N'                    TO WS-SHIFT-DONE-SW.             00069300
                                                                        00069400
           PERFORM P02420-SORT-SHIFT THRU P02420-EXIT                   00069500
               UNTIL SHIFT-DONE.                                        00069600
                                                                        00069700
           MOVE WS-CDR-SWAP-ENTRY      TO WS-CDR-TABLE (WS-SUB2).       00069800
                                                                        00069900
       P02410-EXIT.                                                     00070000
           EXIT.                                                        00070100
                                                                        00070200
       P02420-SORT-SHIFT.                                               00070300
                                                                        00070400
           IF WS-SUB2 < 2                                               00070500
               MOVE 'Y'                TO WS-SHIFT-DONE-SW              00070600
               GO TO P02420-EXIT                                        00070700
           END-IF.                                                      00070800
                                                                        00070900
           IF WS-CDR-START-TIME (WS-SUB2 - 1) NOT > WS-SWAP-START-TIME  00071000
               MOVE 'Y'                TO WS-SHIFT-DONE-SW              00071100
               GO TO P02420-EXIT                                        00071200
           END-IF.                                                      00071300
                                                                        00071400
           MOVE WS-CDR-TABLE (WS-SUB2 - 1) TO WS-CDR-TABLE (WS-SUB2).   00071500
           SUBTRACT 1                  FROM WS-SUB2.                    00071600
                                                                        00071700
       P02420-EXIT.                                                     00071800
           EXIT.                                                        00071900
           EJECT                                                        00072000
      ***************************************************************** 00072100
      *                                                               * 00072200
      *    PARAGRAPH:  P02500-WRITE-MONTH-FILE                        * 00072300
      *                                                               * 00072400
      *    FUNCTION :  BUILD THE DDNAME FOR THIS MONTH (CDR01 THRU    * 00072500
      *      CDR12), OPEN THE CDR FILE, AND WRITE THE SORTED CALLS AS * 00072600
      *      COMMA-BLANK DELIMITED TEXT LINES.                        * 00072700
      *                                                               * 00072800
      *    CALLED BY:  P02000-GEN-MONTH                               * 00072900
      *                                                               * 00073000
      ***************************************************************** 00073100
                                                                        00073200
       P02500-WRITE-MONTH-FILE.                                         00073300
                                                                        00073400
           MOVE 'CDR'                TO WS-CDR-DD-STEM.                 00073500
           MOVE WS-MONTH             TO WS-CDR-DD-MONTH.                00073600
           MOVE SPACES               TO WS-CDR-DDNAME (6:3).            00073700
                                                                        00073800
           OPEN OUTPUT CDR-FILE.                                        00073900
                                                                        00074000
           PERFORM P02510-WRITE-ONE-CALL THRU P02510-EXIT               00074100
               VARYING WS-SUB1 FROM 1 BY 1                              00074200
               UNTIL WS-SUB1 > WS-ACCEPTED-COUNT.                       00074300
                                                                        00074400
           CLOSE CDR-FILE.                                              00074500
                                                                        00074600
       P02500-EXIT.                                                     00074700
           EXIT.                                                        00074800
                                                                        00074900
       P02510-WRITE-ONE-CALL.                                           00075000
                                                                        00075100
           MOVE WS-CDR-TYPE (WS-SUB1)        TO CDR-CALL-TYPE.          00075200
           MOVE WS-CDR-MSISDN-T (WS-SUB1)    TO CDR-MSISDN-R.           00075300
           MOVE WS-CDR-START-TIME (WS-SUB1)  TO CDR-START-TIME-UNIX.    00075400
           MOVE WS-CDR-END-TIME (WS-SUB1)    TO CDR-END-TIME-UNIX.      00075500
                                                                        00075600
           MOVE SPACES               TO CDR-FILE-REC.                   00075700
           STRING CDR-CALL-TYPE       DELIMITED BY SIZE                 00075800
                  ', '                DELIMITED BY SIZE                 00075900
                  CDR-MSISDN-R        DELIMITED BY SIZE                 00076000
                  ', '                DELIMITED BY SIZE                 00076100
                  CDR-START-TIME-UNIX DELIMITED BY SIZE                 00076200
                  ', '                DELIMITED BY SIZE                 00076300
                  CDR-END-TIME-UNIX   DELIMITED BY SIZE                 00076400
             INTO CDR-FILE-REC.                                         00076500
                                                                        00076600
           WRITE CDR-FILE-REC.                                          00076700
                                                                        00076800
       P02510-EXIT.                                                     00076900
           EXIT.                                                        00077000
           EJECT                                                        00077100
