       IDENTIFICATION DIVISION.                                         00000100
       PROGRAM-ID. CDRS02.                                              00000200
       AUTHOR. T OKONKWO.                                               00000300
       INSTALLATION. CDRPROD OPERATIONS SYSTEMS GROUP.                  00000400
       DATE-WRITTEN. 11/02/91.                                          00000500
       DATE-COMPILED. 11/02/91.                                         00000600
       SECURITY. NON-CONFIDENTIAL.                                      00000700
      *                                                                 00000800
      ***************************************************************** 00000900
      *                 CALL-USAGE BATCH SUITE (CDRPROD)              * 00001000
      *                  OPERATIONS SYSTEMS GROUP                     * 00001100
      *                                                               * 00001200
      * PROGRAM :   CDRS02                                            * 00001300
      *                                                               * 00001400
      * FUNCTION:   PROGRAM CDRS02 IS A CALLED SUBROUTINE THAT WILL   * 00001500
      *             ACCEPT A CALENDAR YEAR, MONTH, DAY, HOUR, MINUTE  * 00001600
      *             AND SECOND FROM THE CALLING PROGRAM AND RETURN    * 00001700
      *             THE EQUIVALENT UNIX EPOCH TIME (SECONDS SINCE     * 00001800
      *             01/01/1970 00:00:00 UTC).  THIS IS THE SAME       * 00001900
      *             YEAR-TABLE / LEAP-YEAR-TABLE TECHNIQUE USED BY    * 00002000
      *             THE ORDER-AGING ROUTINES, ADAPTED TO COUNT WHOLE  * 00002100
      *             ELAPSED DAYS RATHER THAN A JULIAN DAY-OF-YEAR.    * 00002200
      *                                                               * 00002300
      * FILES   :   NONE                                              * 00002400
      *                                                               * 00002500
      * CALLS   :   NONE                                              * 00002600
      *                                                               * 00002700
      ***************************************************************** 00002800
      *             PROGRAM CHANGE LOG                                 *00002900
      *             -------------------                               * 00003000
      *                                                               * 00003100
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00003200
      *  --------   --------------------  --------------------------  * 00003300
      *  11/02/91   T OKONKWO             INITIAL VERSION.             *00003400
      *  02/27/93   P DUBOIS              CORRECTED CENTURY LEAP TEST  *00003500
      *                                   (YEAR 2000 CASE) AHEAD OF    *00003600
      *                                   SCHEDULE -- SEE CR-1993-009. *00003700
      *  10/22/98   L VANCE                Y2K REVIEW -- YEAR IS CARRIED00003800
      *                                   AS A FULL 4-DIGIT PIC 9(04)  *00003900
      *                                   THROUGHOUT.  NO WINDOWING IS *00004000
      *                                   PERFORMED.  NO CHANGE REQRD. *00004100
      *  03/09/99   L VANCE                Y2K SIGN-OFF LOGGED -- SEE  *00004200
      *                                   PROJECT BINDER CR-1998-114.  *00004300
      *  06/30/03   J FEATHERSTONE         TKT# CDR-0472 -- NO LONGER  *00004400
      *                                   ASSUMES 1970 IS NOT A LEAP   *00004500
      *                                   YEAR; CENTURY TEST NOW RUNS  *00004600
      *                                   FOR EVERY YEAR IN THE SPAN.  *00004700
      *                                                               * 00004800
      ***************************************************************** 00004900
           EJECT                                                        00005000
       ENVIRONMENT DIVISION.                                            00005100
       DATA DIVISION.                                                   00005200
           EJECT                                                        00005300
       WORKING-STORAGE SECTION.                                         00005400
                                                                        00005500
      ***************************************************************** 00005600
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00005700
      ***************************************************************** 00005800
                                                                        00005900
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00006000
       77  WS-WORK-YEAR                PIC S9(4) COMP VALUE +0.         00006100
                                                                        00006200
      ***************************************************************** 00006300
      *    SWITCHES                                                   * 00006400
      ***************************************************************** 00006500
                                                                        00006600
       01  WS-SWITCHES.                                                 00006700
           05  WS-LEAP-YEAR-SW         PIC X     VALUE 'N'.             00006800
               88  WS-YEAR-IS-LEAP               VALUE 'Y'.             00006900
               88  WS-YEAR-NOT-LEAP               VALUE 'N'.            00007000
                                                                        00007100
      ***************************************************************** 00007200
      *    MISCELLANEOUS WORK FIELDS                                  * 00007300
      ***************************************************************** 00007400
                                                                        00007500
       01  WS-MISCELLANEOUS-FIELDS.                                     00007600
           05  WS-REM-4                PIC S9(4) COMP VALUE +0.         00007700
           05  WS-REM-100              PIC S9(4) COMP VALUE +0.         00007800
           05  WS-REM-400              PIC S9(4) COMP VALUE +0.         00007900
           05  WS-QUOT                 PIC S9(9) COMP VALUE +0.         00008000
           05  WS-TOTAL-DAYS           PIC S9(9) COMP VALUE +0.         00008100
           05  WS-TOTAL-SECONDS        PIC S9(18) COMP-3 VALUE +0.      00008200
       01  WS-TOTAL-SECONDS-R          REDEFINES WS-TOTAL-SECONDS       00008300
                                       PIC X(10).                       00008400
                                                                        00008500
      ***************************************************************** 00008600
      *    CUMULATIVE-DAYS-BEFORE-MONTH TABLES, COMMON AND LEAP YEAR  * 00008700
      *    (ADAPTED FROM THE ORDER-AGING JULIAN-DATE TABLES)          * 00008800
      ***************************************************************** 00008900
                                                                        00009000
       01  WS-YEAR-TABLE.                                               00009100
           07  FILLER                  PIC 9(3)  VALUE 0.               00009200
           07  FILLER                  PIC 9(3)  VALUE 31.              00009300
           07  FILLER                  PIC 9(3)  VALUE 59.              00009400
           07  FILLER                  PIC 9(3)  VALUE 90.              00009500
           07  FILLER                  PIC 9(3)  VALUE 120.             00009600
           07  FILLER                  PIC 9(3)  VALUE 151.             00009700
           07  FILLER                  PIC 9(3)  VALUE 181.             00009800
           07  FILLER                  PIC 9(3)  VALUE 212.             00009900
           07  FILLER                  PIC 9(3)  VALUE 243.             00010000
           07  FILLER                  PIC 9(3)  VALUE 273.             00010100
           07  FILLER                  PIC 9(3)  VALUE 304.             00010200
           07  FILLER                  PIC 9(3)  VALUE 334.             00010300
       01  FILLER                      REDEFINES WS-YEAR-TABLE.         00010400
           07  WS-DAYS                 OCCURS 12 TIMES                  00010500
                                       PIC 9(3).                        00010600
       01  WS-LEAP-YEAR-TABLE.                                          00010700
           07  FILLER                  PIC 9(3)  VALUE 0.               00010800
           07  FILLER                  PIC 9(3)  VALUE 31.              00010900
           07  FILLER                  PIC 9(3)  VALUE 60.              00011000
           07  FILLER                  PIC 9(3)  VALUE 91.              00011100
           07  FILLER                  PIC 9(3)  VALUE 121.             00011200
           07  FILLER                  PIC 9(3)  VALUE 152.             00011300
           07  FILLER                  PIC 9(3)  VALUE 182.             00011400
           07  FILLER                  PIC 9(3)  VALUE 213.             00011500
           07  FILLER                  PIC 9(3)  VALUE 244.             00011600
           07  FILLER                  PIC 9(3)  VALUE 274.             00011700
           07  FILLER                  PIC 9(3)  VALUE 305.             00011800
           07  FILLER                  PIC 9(3)  VALUE 335.             00011900
       01  FILLER                      REDEFINES WS-LEAP-YEAR-TABLE.    00012000
           07  WS-LEAP-DAYS            OCCURS 12 TIMES                  00012100
                                       PIC 9(3).                        00012200
                                                                        00012300
      ***************************************************************** 00012400
      *    GENERAL ERROR PROCESSING WORK AREAS                        * 00012500
      ***************************************************************** 00012600
                                                                        00012700
           COPY CDRERRWS.                                               00012800
                                                                        00012900
           EJECT                                                        00013000
      ***************************************************************** 00013100
      *    L I N K A G E     S E C T I O N                            * 00013200
      ***************************************************************** 00013300
                                                                        00013400
       LINKAGE SECTION.                                                 00013500
                                                                        00013600
       01  LS-CDRS02-YEAR              PIC 9(04).                       00013700
       01  LS-CDRS02-MONTH             PIC 9(02).                       00013800
       01  LS-CDRS02-DAY               PIC 9(02).                       00013900
       01  LS-CDRS02-HOUR              PIC 9(02).                       00014000
       01  LS-CDRS02-MINUTE            PIC 9(02).                       00014100
       01  LS-CDRS02-SECOND            PIC 9(02).                       00014200
       01  LS-CDRS02-EPOCH-SECONDS     PIC 9(10).                       00014300
                                                                        00014400
           EJECT                                                        00014500
      ***************************************************************** 00014600
      *    P R O C E D U R E    D I V I S I O N                       * 00014700
      ***************************************************************** 00014800
                                                                        00014900
       PROCEDURE DIVISION USING LS-CDRS02-YEAR                          00015000
                                 LS-CDRS02-MONTH                        00015100
                                 LS-CDRS02-DAY                          00015200
                                 LS-CDRS02-HOUR                         00015300
                                 LS-CDRS02-MINUTE                       00015400
                                 LS-CDRS02-SECOND                       00015500
                                 LS-CDRS02-EPOCH-SECONDS.               00015600
                                                                        00015700
      ***************************************************************** 00015800
      *                                                               * 00015900
      *    PARAGRAPH:  P00000-MAINLINE                                * 00016000
      *                                                               * 00016100
      *    FUNCTION :  SUBROUTINE ENTRY -- ACCUMULATE WHOLE DAYS      * 00016200
      *      FROM 01/01/1970 UP TO THE PASSED DATE, THEN ADD THE      * 00016300
      *      TIME-OF-DAY PORTION AND RETURN THE EPOCH SECONDS.        * 00016400
      *                                                               * 00016500
      *    CALLED BY:  CDRB01, CDRB02                                 * 00016600
      *                                                               * 00016700
      ***************************************************************** 00016800
                                                                        00016900
       P00000-MAINLINE.                                                 00017000
                                                                        00017100
           MOVE ZERO                 TO WS-TOTAL-DAYS.                  00017200
                                                                        00017300
           PERFORM P01000-ADD-WHOLE-YEARS THRU P01000-EXIT              00017400
               VARYING WS-WORK-YEAR FROM 1970 BY 1                      00017500
               UNTIL WS-WORK-YEAR = LS-CDRS02-YEAR.                     00017600
                                                                        00017700
           MOVE LS-CDRS02-YEAR        TO WS-WORK-YEAR.                  00017800
           PERFORM P02000-TEST-LEAP-YEAR THRU P02000-EXIT.              00017900
                                                                        00018000
           PERFORM P03000-ADD-MONTH-DAYS THRU P03000-EXIT.              00018100
                                                                        00018200
           COMPUTE WS-TOTAL-DAYS = WS-TOTAL-DAYS + LS-CDRS02-DAY - 1.   00018300
                                                                        00018400
           COMPUTE WS-TOTAL-SECONDS =                                   00018500
                   (WS-TOTAL-DAYS  * 86400)                             00018600
                 + (LS-CDRS02-HOUR   * 3600)                            00018700
                 + (LS-CDRS02-MINUTE * 60)                              00018800
                 +  LS-CDRS02-SECOND.                                   00018900
                                                                        00019000
           MOVE WS-TOTAL-SECONDS      TO LS-CDRS02-EPOCH-SECONDS.       00019100
                                                                        00019200
           GOBACK.                                                      00019300
                                                                        00019400
       P00000-EXIT.                                                     00019500
           EXIT.                                                        00019600
           EJECT                                                        00019700
      ***************************************************************** 00019800
      *                                                               * 00019900
      *    PARAGRAPH:  P01000-ADD-WHOLE-YEARS                         * 00020000
      *                                                               * 00020100
      *    FUNCTION :  ADD 365 OR 366 DAYS TO WS-TOTAL-DAYS FOR EACH  * 00020200
      *      WHOLE CALENDAR YEAR BETWEEN 1970 AND THE PASSED YEAR.    * 00020300
      *                                                               * 00020400
      *    CALLED BY:  P00000-MAINLINE                                * 00020500
      *                                                               * 00020600
      ***************************************************************** 00020700
                                                                        00020800
       P01000-ADD-WHOLE-YEARS.                                          00020900
                                                                        00021000
           PERFORM P02000-TEST-LEAP-YEAR THRU P02000-EXIT.              00021100
                                                                        00021200
           IF WS-YEAR-IS-LEAP                                           00021300
               ADD 366                TO WS-TOTAL-DAYS                  00021400
           ELSE                                                         00021500
               ADD 365                TO WS-TOTAL-DAYS                  00021600
           END-IF.                                                      00021700
                                                                        00021800
       P01000-EXIT.                                                     00021900
           EXIT.                                                        00022000
           EJECT                                                        00022100
      ***************************************************************** 00022200
      *                                                               * 00022300
      *    PARAGRAPH:  P02000-TEST-LEAP-YEAR                          * 00022400
      *                                                               * 00022500
      *    FUNCTION :  SET WS-LEAP-YEAR-SW FOR WS-WORK-YEAR.  A YEAR  * 00022600
      *      IS A LEAP YEAR WHEN IT DIVIDES BY 4, EXCEPT CENTURY      * 00022700
      *      YEARS, WHICH MUST ALSO DIVIDE BY 400.                    * 00022800
      *                                                               * 00022900
      *    CALLED BY:  P00000-MAINLINE, P01000-ADD-WHOLE-YEARS        * 00023000
      *                                                               * 00023100
      ***************************************************************** 00023200
                                                                        00023300
       P02000-TEST-LEAP-YEAR.                                           00023400
                                                                        00023500
           MOVE 'N'                   TO WS-LEAP-YEAR-SW.               00023600
                                                                        00023700
           DIVIDE WS-WORK-YEAR BY 4   GIVING WS-QUOT                    00023800
                                       REMAINDER WS-REM-4.              00023900
           IF WS-REM-4 NOT = ZERO                                       00024000
               GO TO P02000-EXIT                                        00024100
           END-IF.                                                      00024200
                                                                        00024300
           DIVIDE WS-WORK-YEAR BY 100 GIVING WS-QUOT                    00024400
                                       REMAINDER WS-REM-100.            00024500
           IF WS-REM-100 NOT = ZERO                                     00024600
               MOVE 'Y'               TO WS-LEAP-YEAR-SW                00024700
               GO TO P02000-EXIT                                        00024800
           END-IF.                                                      00024900
                                                                        00025000
           DIVIDE WS-WORK-YEAR BY 400 GIVING WS-QUOT                    00025100
                                       REMAINDER WS-REM-400.            00025200
           IF WS-REM-400 = ZERO                                         00025300
               MOVE 'Y'               TO WS-LEAP-YEAR-SW                00025400
           END-IF.                                                      00025500
                                                                        00025600
       P02000-EXIT.                                                     00025700
           EXIT.                                                        00025800
           EJECT                                                        00025900
      ***************************************************************** 00026000
      *                                                               * 00026100
      *    PARAGRAPH:  P03000-ADD-MONTH-DAYS                          * 00026200
      *                                                               * 00026300
      *    FUNCTION :  ADD THE CUMULATIVE DAYS BEFORE THE PASSED      * 00026400
      *      MONTH, TAKEN FROM THE LEAP OR COMMON YEAR TABLE          * 00026500
      *      ACCORDING TO WS-LEAP-YEAR-SW AS SET FOR THE PASSED YEAR. * 00026600
      *                                                               * 00026700
      *    CALLED BY:  P00000-MAINLINE                                * 00026800
      *                                                               * 00026900
      ***************************************************************** 00027000
                                                                        00027100
       P03000-ADD-MONTH-DAYS.                                           00027200
                                                                        00027300
           IF WS-YEAR-IS-LEAP                                           00027400
               ADD WS-LEAP-DAYS (LS-CDRS02-MONTH) TO WS-TOTAL-DAYS      00027500
           ELSE                                                         00027600
               ADD WS-DAYS (LS-CDRS02-MONTH)      TO WS-TOTAL-DAYS      00027700
           END-IF.                                                      00027800
                                                                        00027900
       P03000-EXIT.                                                     00028000
           EXIT.                                                        00028100
           EJECT                                                        00028200
