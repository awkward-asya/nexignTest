      ******************************************************************00000100
      * CALL-USAGE BATCH SUITE (CDRPROD)                               *00000200
      *                                                                *00000300
      * BATCH ERROR WORK AREA -- PRINTED TO UDR-RPT-OUT WHEN A BATCH   *00000400
      * ERROR OR A VALIDATION FAILURE STOPS THE RUN SHORT.             *00000500
      ******************************************************************00000600
                                                                        00000700
       01  WS-CDR-ERROR-AREA.                                           00000800
           05  WCEA-ERROR-01            PIC X(80)  VALUE ALL '*'.       00000900
           05  WCEA-ERROR-02.                                           00001000
               10  FILLER               PIC X(01)  VALUE '*'.           00001100
               10  FILLER               PIC X(78)  VALUE SPACES.        00001200
               10  FILLER               PIC X(01)  VALUE '*'.           00001300
           05  WCEA-ERROR-03.                                           00001400
               10  FILLER               PIC X(01)  VALUE '*'.           00001500
               10  FILLER               PIC X(78)  VALUE                00001600
               '   CALL-USAGE BATCH SUITE (CDRPROD) -- RUN TERMINATED '.00001700
               10  FILLER               PIC X(01)  VALUE '*'.           00001800
           05  WCEA-ERROR-04.                                           00001900
               10  FILLER               PIC X(01)  VALUE '*'.           00002000
               10  FILLER               PIC X(78)  VALUE SPACES.        00002100
               10  FILLER               PIC X(01)  VALUE '*'.           00002200
           05  WCEA-ERROR-05            PIC X(80)  VALUE ALL '*'.       00002300
                                                                        00002400
       01  WS-CDR-BATCH-ERROR-01.                                       00002500
           05  FILLER                   PIC X(01)  VALUE SPACES.        00002600
           05  FILLER                   PIC X(07)  VALUE 'ERROR: '.     00002700
           05  FILLER                   PIC X(10)  VALUE 'PROGRAM = '.  00002800
           05  WCBE-PROGRAM-ID          PIC X(08)  VALUE SPACES.        00002900
           05  FILLER                   PIC X(14)  VALUE                00003000
               ', PARAGRAPH = '.                                        00003100
           05  WCBE-PARAGRAPH           PIC X(10)  VALUE SPACES.        00003200
                                                                        00003300
       01  WS-CDR-BATCH-ERROR-02.                                       00003400
           05  FILLER                   PIC X(08)  VALUE SPACES.        00003500
           05  WCBE-MESSAGE             PIC X(60)  VALUE SPACES.        00003600
